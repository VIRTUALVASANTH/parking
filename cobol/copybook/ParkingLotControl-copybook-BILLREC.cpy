000100******************************************************************
000200* BILLREC     -   PARKING BILL WORKING-STORAGE VIEW
000300*                 BUILT BY THE FEE-CALC SUBPROGRAM ON EVERY EXIT
000400*                 EVENT AND FLATTENED OUT TO THE BILLS QSAM FILE
000500*                 BY THE CALLING PROGRAM - INTERNAL COST FIELD
000600*                 IS PACKED, THE OUTGOING FILE FIELD IS ZONED TO
000700*                 MATCH THE FIXED 62-BYTE BILLS RECORD LAYOUT.
000800*   2009-12-14  RDT  LOT-0005  ORIGINAL BILL WORKING RECORD
000900*   2015-03-02  HAM  LOT-0166  ADDED FREE-OVERRIDE INDICATOR
001000*   2026-08-10  CLN  LOT-0263  SPLIT PACKED COST/FREE-SW/FILLER
001100*                              OUT OF THE 62-BYTE OUTPUT AREA -
001200*                              WRITE...FROM WAS MOVING THE WHOLE
001300*                              72-BYTE W-S RECORD OVER A 62-BYTE
001400*                              FD AND TRUNCATING COST-O/FREE-SW
001500******************************************************************
001600 01  WS-BILL-REC.
001700     05  BILL-OUTPUT-AREA.
001800         10  BILL-SLOT-ID            PIC 9(02).
001900         10  BILL-USERNAME           PIC X(15).
002000         10  BILL-LOGIN-TIME         PIC X(19).
002100         10  BILL-LOGOUT-TIME        PIC X(19).
002200         10  BILL-COST-O             PIC S9(05)V99.
002300     05  BILL-COST                   PIC S9(5)V99 COMP-3.
002400     05  BILL-FREE-SW                PIC X(01).
002500         88  BILL-IS-FREE                VALUE "Y".
002600         88  BILL-NOT-FREE               VALUE "N".
002700     05  FILLER                      PIC X(05) VALUE SPACES.
