000100******************************************************************
000200* BOOKREQ     -   ADVANCE-BOOKING REQUEST LAYOUT                 *
000300*                 ONE RECORD PER RESERVATION REQUEST RECEIVED    *
000400*                 FROM THE LOT-CONTROL KIOSK FEED - USERNAME,    *
000500*                 VEHICLE TYPE AND THE REQUESTED HOUR/MINUTE.    *
000600*                 NOT A PERSISTED MASTER FILE - THE RESERVATIONS *
000700*                 FILE ITSELF CARRIES THE STANDING BOOKING ONCE  *
000800*                 A SLOT HAS BEEN ASSIGNED.                      *
000900*   1991-02-18  RDT  LOT-0012  ORIGINAL BOOKING REQUEST LAYOUT
001000******************************************************************
001100 01  BOOK-REQUEST-REC.
001200     05  BOOK-USERNAME           PIC X(15).
001300     05  BOOK-VEH-TYPE           PIC X(02).
001400     05  BOOK-HOUR               PIC 9(02).
001500     05  BOOK-MINUTE             PIC 9(02).
001600     05  FILLER                  PIC X(15).
