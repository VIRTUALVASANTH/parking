000100******************************************************************
000200* VEHTYPE     -   VEHICLE TYPE CATALOG                           *
000300*                 FIXED 3-ROW REFERENCE TABLE (CAR/BIKE/EV).     *
000400*                 HELD IN WORKING-STORAGE ONLY -  NO VSAM/QSAM   *
000500*                 FILE BACKS THIS TABLE, IT NEVER CHANGES AT     *
000600*                 RUN TIME SO IT IS SEEDED BY VALUE CLAUSE AND   *
000700*                 REDEFINED AS AN OCCURS TABLE FOR TABLE LOOKUP. *
000800*   2009-11-04  JWK  LOT-0001  ORIGINAL VEHICLE CATALOG          *
000900*   2014-02-19  RDT  LOT-0118  ADDED EV CHARGING RATE COLUMN     *
001000******************************************************************
001100 01  WS-VEHICLE-CATALOG-ROWS.
001200     05  WS-VEHCAT-CAR-ROW.
001300         10  FILLER              PIC X(02) VALUE "CR".
001400         10  FILLER              PIC X(20) VALUE "Car".
001500         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 5.00.
001600         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 0.
001700         10  FILLER              PIC X(05) VALUE SPACES.
001800     05  WS-VEHCAT-BIKE-ROW.
001900         10  FILLER              PIC X(02) VALUE "BK".
002000         10  FILLER              PIC X(20) VALUE "Bike".
002100         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 2.00.
002200         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 0.
002300         10  FILLER              PIC X(05) VALUE SPACES.
002400     05  WS-VEHCAT-EV-ROW.
002500         10  FILLER              PIC X(02) VALUE "EV".
002600         10  FILLER              PIC X(20) VALUE
002700                                     "Electric Vehicle".
002800         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 6.00.
002900         10  FILLER              PIC S9(3)V99 COMP-3 VALUE 3.00.
003000         10  FILLER              PIC X(05) VALUE SPACES.
003100
003200* TABLE VIEW OF THE THREE SEED ROWS ABOVE - DO NOT ADD VALUE
003300* CLAUSES HERE, THE DATA COMES FROM THE REDEFINED GROUP.
003400 01  WS-VEHICLE-CATALOG REDEFINES WS-VEHICLE-CATALOG-ROWS.
003500     05  WS-VEHCAT-ROW OCCURS 3 TIMES
003600                 INDEXED BY VEHCAT-IDX.
003700         10  VEH-TYPE-CODE       PIC X(02).
003800             88  VEH-TYPE-IS-CAR     VALUE "CR".
003900             88  VEH-TYPE-IS-BIKE    VALUE "BK".
004000             88  VEH-TYPE-IS-EV      VALUE "EV".
004100         10  VEH-DISPLAY-NAME    PIC X(20).
004200         10  VEH-BASE-RATE       PIC S9(3)V99 COMP-3.
004300         10  VEH-CHARGING-RATE   PIC S9(3)V99 COMP-3.
004400         10  FILLER              PIC X(05).
