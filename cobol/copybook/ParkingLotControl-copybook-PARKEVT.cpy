000100******************************************************************
000200* PARKEVT     -   PARK / EXIT TRANSACTION LAYOUT                 *
000300*                 ONE RECORD PER ARRIVAL OR DEPARTURE, READ IN   *
000400*                 ARRIVAL ORDER FROM THE LOT-CONTROL KIOSK FEED. *
000500*                 STRUCTURED WS VIEW OF THE FLAT PARK-EVENTS     *
000600*                 QSAM RECORD DECLARED IN EACH PROGRAM'S OWN     *
000700*                 FILE SECTION.                                 *
000800*   2009-11-30  JWK  LOT-0003  ORIGINAL PARK/EXIT EVENT LAYOUT
000900*   2012-08-08  CLN  LOT-0077  SPLIT TIMESTAMP INTO YY/MM/DD/    *
001000*                              HH/MI/SS FOR FEE ARITHMETIC
001100******************************************************************
001200 01  PARK-EVENT-REC.
001300     05  EVT-TYPE                PIC X(01).
001400         88  PARK-REQUEST            VALUE "P".
001500         88  EXIT-REQUEST            VALUE "X".
001600     05  EVT-USERNAME            PIC X(15).
001700     05  EVT-VEH-TYPE            PIC X(02).
001800     05  EVT-SLOT-ID             PIC 9(02).
001900     05  EVT-TIMESTAMP           PIC X(19).
002000     05  EVT-TIMESTAMP-PARTS REDEFINES EVT-TIMESTAMP.
002100         10  EVT-TS-YYYY             PIC 9(04).
002200         10  FILLER                  PIC X(01).
002300         10  EVT-TS-MM               PIC 9(02).
002400         10  FILLER                  PIC X(01).
002500         10  EVT-TS-DD               PIC 9(02).
002600         10  FILLER                  PIC X(01).
002700         10  EVT-TS-HH               PIC 9(02).
002800         10  FILLER                  PIC X(01).
002900         10  EVT-TS-MI               PIC 9(02).
003000         10  FILLER                  PIC X(01).
003100         10  EVT-TS-SS               PIC 9(02).
