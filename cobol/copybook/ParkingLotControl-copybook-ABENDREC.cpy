000100******************************************************************
000200* ABENDREC    -   COMMON SYSOUT DUMP RECORD FOR ABNORMAL-END     *
000300*                 MESSAGES ACROSS ALL LOT-CONTROL BATCH STEPS.   *
000400*                 SAME SHAPE IN EVERY PROGRAM THAT COPIES IT SO  *
000500*                 SYSOUT CAN BE SCANNED WITH ONE JCL UTILITY.    *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(01) VALUE SPACES.
000900     05  PARA-NAME               PIC X(30) VALUE SPACES.
001000     05  FILLER                  PIC X(01) VALUE SPACES.
001100     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001200     05  FILLER                  PIC X(01) VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.
001400     05  FILLER                  PIC X(01) VALUE SPACES.
001500     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.
001600     05  FILLER                  PIC X(06) VALUE SPACES.
001700
001800***  FORCED-ABEND CONSTANTS - DIVIDE-BY-ZERO TRICK USED BY EVERY
001900***  1000-ABEND-RTN TO HALT WITH A SYSTEM COMPLETION CODE AFTER
002000***  THE SYSOUT DUMP RECORD HAS BEEN WRITTEN
002100 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002200 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
