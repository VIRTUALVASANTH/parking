000100******************************************************************
000200* USERTBL     -   REGISTERED USER MASTER, IN-MEMORY TABLE VIEW   *
000300*                 USER-FILE IS READ IN FULL AT STEP START AND    *
000400*                 HELD HERE FOR THE LIFE OF THE RUN - IT IS      *
000500*                 SMALL ENOUGH (A FEW HUNDRED ROWS) THAT AN      *
000600*                 INDEXED SEARCH BEATS A KEYED VSAM FILE.        *
000700*   2010-01-22  JWK  LOT-0009  ORIGINAL USER TABLE
000800******************************************************************
000900 01  WS-USER-TABLE.
001000     05  WS-USER-ROW OCCURS 200 TIMES
001100                 INDEXED BY USER-IDX.
001200         10  USER-NAME           PIC X(15).
001300         10  USER-FULLNAME       PIC X(30).
001400         10  USER-VIP            PIC X(01).
001500             88  USER-IS-VIP         VALUE "Y".
001600             88  USER-NOT-VIP        VALUE "N".
001700         10  FILLER              PIC X(03).
001800
001900 01  WS-USER-CONTROL.
002000     05  WS-USER-COUNT           PIC S9(04) COMP VALUE ZERO.
002100     05  FILLER                  PIC X(06) VALUE SPACES.
