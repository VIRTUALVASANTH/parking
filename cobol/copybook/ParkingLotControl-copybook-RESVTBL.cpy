000100******************************************************************
000200* RESVTBL     -   ADVANCE RESERVATION TABLE                      *
000300*                 ONE ROW PER PENDING BOOKING.  A HANDFUL OF     *
000400*                 ROWS ARE EXPECTED AT ANY GIVEN TIME SO THE     *
000500*                 WHOLE TABLE IS HELD IN MEMORY AND SCANNED      *
000600*                 LINEARLY; THE RESERVATIONS FILE IS JUST THE    *
000700*                 CARRIER BETWEEN JOB STEPS.                     *
000800*   2011-04-18  CLN  LOT-0041  ORIGINAL RESERVATION TABLE
000900*   2012-08-08  CLN  LOT-0077  SPLIT RES-TIME FOR ARITHMETIC
001000******************************************************************
001100 01  WS-RESERVATION-TABLE.
001200     05  WS-RESV-ROW OCCURS 50 TIMES
001300                 INDEXED BY RESV-IDX.
001400         10  RES-ID              PIC X(20).
001500         10  RES-USERNAME        PIC X(15).
001600         10  RES-VEH-TYPE        PIC X(02).
001700         10  RES-SLOT-ID         PIC 9(02).
001800         10  RES-TIME            PIC X(19).
001900         10  RES-TIME-PARTS REDEFINES RES-TIME.
002000             15  RES-TM-YYYY         PIC 9(04).
002100             15  FILLER              PIC X(01).
002200             15  RES-TM-MM           PIC 9(02).
002300             15  FILLER              PIC X(01).
002400             15  RES-TM-DD           PIC 9(02).
002500             15  FILLER              PIC X(01).
002600             15  RES-TM-HH           PIC 9(02).
002700             15  FILLER              PIC X(01).
002800             15  RES-TM-MI           PIC 9(02).
002900             15  FILLER              PIC X(01).
003000             15  RES-TM-SS           PIC 9(02).
003100
003200 01  WS-RESERVATION-CONTROL.
003300     05  WS-RESV-COUNT           PIC S9(04) COMP VALUE ZERO.
003400     05  WS-RESV-TICKET          PIC 9(17) VALUE ZERO.
003500     05  FILLER                  PIC X(08) VALUE SPACES.
