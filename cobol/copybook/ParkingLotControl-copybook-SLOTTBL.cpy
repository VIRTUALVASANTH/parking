000100******************************************************************
000200* SLOTTBL     -   PARKING SLOT MASTER LAYOUT                     *
000300*                 ONE ROW PER PHYSICAL SLOT.  SLOTS 1-8 ARE      *
000400*                 CAR, 9-12 ARE BIKE, 13-15 ARE EV - FIXED AT    *
000500*                 LOT STAND-UP AND NEVER RENUMBERED.             *
000600*                 FILE IS REWRITTEN WHOLESALE AT THE END OF      *
000700*                 EVERY LOT-CONTROL STEP THAT TOUCHES OCCUPANCY. *
000800*   2009-11-04  JWK  LOT-0001  ORIGINAL 15-SLOT LAYOUT
000900*   2016-06-30  HAM  LOT-0204  ADDED SLOT-OCCUPIED-AT BREAKOUT   *
001000*                              FOR ELAPSED-TIME ARITHMETIC       *
001100* THE SLOT-FILE ITSELF IS DECLARED IN EACH PROGRAM'S OWN FILE
001200* SECTION AS A FLAT 41-BYTE RECORD (SHOP CONVENTION FOR SMALL
001300* QSAM FILES) AND MOVED INTO/OUT OF WS-SLOT-ROW BELOW VIA
001400* READ...INTO / WRITE...FROM.
001500******************************************************************
001600 01  WS-SLOT-TABLE.
001700     05  WS-SLOT-ROW OCCURS 15 TIMES
001800                 INDEXED BY SLOT-IDX.
001900         10  SLOT-ID             PIC 9(02).
002000         10  SLOT-TYPE           PIC X(02).
002100             88  CAR-SLOT            VALUE "CR".
002200             88  BIKE-SLOT           VALUE "BK".
002300             88  EV-SLOT             VALUE "EV".
002400         10  SLOT-OCCUPIED       PIC X(01).
002500             88  SLOT-IS-OCCUPIED    VALUE "Y".
002600             88  SLOT-IS-FREE        VALUE "N".
002700         10  SLOT-USERNAME       PIC X(15).
002800         10  SLOT-VEH-TYPE       PIC X(02).
002900         10  SLOT-OCCUPIED-AT    PIC X(19).
003000         10  SLOT-OCC-AT-PARTS REDEFINES SLOT-OCCUPIED-AT.
003100             15  SLOT-OCC-YYYY       PIC 9(04).
003200             15  FILLER              PIC X(01).
003300             15  SLOT-OCC-MM         PIC 9(02).
003400             15  FILLER              PIC X(01).
003500             15  SLOT-OCC-DD         PIC 9(02).
003600             15  FILLER              PIC X(01).
003700             15  SLOT-OCC-HH         PIC 9(02).
003800             15  FILLER              PIC X(01).
003900             15  SLOT-OCC-MI         PIC 9(02).
004000             15  FILLER              PIC X(01).
004100             15  SLOT-OCC-SS         PIC 9(02).
004200
004300 01  WS-SLOT-CONTROL.
004400     05  WS-SLOT-COUNT           PIC S9(03) COMP VALUE 15.
004500     05  WS-SLOTS-AVAILABLE      PIC S9(03) COMP VALUE ZERO.
004600     05  FILLER                  PIC X(03) VALUE SPACES.
