000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESVBOOK.
000300 AUTHOR. R D TANNER.
000400 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
000500 DATE-WRITTEN. 02/18/91.
000600 DATE-COMPILED. 02/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP READS ADVANCE-BOOKING REQUESTS (USERNAME,
001300*          VEHICLE TYPE, REQUESTED HOUR/MINUTE) AND TURNS EACH
001400*          INTO A STANDING RESERVATION.  THE SCHEDULED TIME IS
001500*          ROLLED TO TOMORROW IF THE REQUESTED TIME-OF-DAY HAS
001600*          ALREADY PASSED TODAY.  A SLOT IS ASSIGNED AT BOOKING
001700*          TIME BUT IS NOT MARKED OCCUPIED UNTIL THE RESERVATION
001800*          ACTIVATION STEP LATER FINDS IT DUE.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE              -   LOT0001.BOOKREQS
002300*          I-O FILE                -   LOT0001.SLOTFILE
002400*          I-O FILE                -   LOT0001.RESVFILE
002500*          DUMP FILE               -   SYSOUT
002600*
002700******************************************************************
002800*  CHANGE LOG
002900*   1991-02-18  RDT  LOT-0012  ORIGINAL BOOKING STEP
003000*   1992-01-30  RDT  LOT-0019  ADDED RESERVATION ACTIVATION CALL
003100*                              AT TOP OF CONTROL LOOP
003200*   1995-06-05  HAM  LOT-0041  ADDED TOMORROW ROLL-FORWARD WHEN
003300*                              REQUESTED TIME ALREADY PASSED
003400*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - WINDOWED 2-DIGIT YEAR
003500*                              FROM ACCEPT FROM DATE (<50 = 20XX)
003600*   2007-08-14  HAM  LOT-0071  RES-ID TICKET WIDENED TO 17 DIGITS
003700*                              (DATE + TIME + IN-RUN SEQUENCE)
003800*   2026-08-10  CLN  LOT-0266  0425-TEST-RESV-LEAP-YEAR WAS DIV-
003900*                              BY-4 ONLY, MISSING THE CENTURY
004000*                              EXCEPTION - 2100 ROLLED TO FEB 29.
004100*                              NOW MATCHES CLCLCOST 0160-TEST-
004200*                              LEAP-YEAR RULE FOR RULE
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT BOOKREQS
005700     ASSIGN TO UT-S-BOOKREQS
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT SLOTFILE
006200     ASSIGN TO UT-S-SLOTFILE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS SFCODE.
006500
006600     SELECT RESVFILE
006700     ASSIGN TO UT-S-RESVFILE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(100).
008000
008100 FD  BOOKREQS
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 21 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS BOOK-REQUEST-REC-IN.
008700 01  BOOK-REQUEST-REC-IN PIC X(21).
008800
008900 FD  SLOTFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 41 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SLOT-REC-IO.
009500 01  SLOT-REC-IO PIC X(41).
009600
009700 FD  RESVFILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 58 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RESV-REC-IO.
010300 01  RESV-REC-IO PIC X(58).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  IFCODE                  PIC X(2).
010900         88  CODE-READ               VALUE SPACES.
011000         88  NO-MORE-DATA             VALUE "10".
011100     05  SFCODE                  PIC X(2).
011200         88  SLOT-CODE-READ           VALUE SPACES.
011300     05  RFCODE                  PIC X(2).
011400         88  RESV-CODE-READ           VALUE SPACES.
011500     05  FILLER                  PIC X(02).
011600
011700 01  MORE-BOOKREQS-SW            PIC X(1) VALUE SPACE.
011800     88  NO-MORE-BOOKREQS            VALUE "N".
011900     88  MORE-BOOKREQS                VALUE " ".
012000
012100 01  SLOT-EOF-SW                  PIC X(1) VALUE "N".
012200     88  SLOT-AT-EOF                  VALUE "Y".
012300 01  RESV-EOF-SW                  PIC X(1) VALUE "N".
012400     88  RESV-AT-EOF                  VALUE "Y".
012500
012600 COPY BOOKREQ.
012700 COPY SLOTTBL.
012800 COPY RESVTBL.
012900
013000 01  WS-I                         PIC S9(03) COMP VALUE ZERO.
013100
013200 01  WS-ACCEPT-DATE               PIC 9(06).
013300 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
013400     05  WS-ACC-YY                    PIC 9(02).
013500     05  WS-ACC-MM                    PIC 9(02).
013600     05  WS-ACC-DD                    PIC 9(02).
013700 01  WS-ACCEPT-TIME               PIC 9(08).
013800 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
013900     05  WS-ACC-HH                    PIC 9(02).
014000     05  WS-ACC-MI                    PIC 9(02).
014100     05  WS-ACC-SS                    PIC 9(02).
014200     05  WS-ACC-CC                    PIC 9(02).
014300 01  WS-NOW-YYYY                  PIC 9(04).
014400 01  WS-NOW-TS                    PIC X(19).
014500
014600 01  WS-RESV-TIME-YYYY             PIC 9(04).
014700 01  WS-RESV-TIME-MM               PIC 9(02).
014800 01  WS-RESV-TIME-DD               PIC 9(02).
014900 01  WS-RESV-DIV-Q                 PIC S9(03) COMP.
015000 01  WS-RESV-DIV-R                 PIC S9(03) COMP.
015100 01  WS-RESV-TIME-LEAP-SW          PIC X(01) VALUE "N".
015200     88  WS-RESV-YEAR-IS-LEAP          VALUE "Y".
015300 01  WS-RESV-TIME                  PIC X(19).
015400
015500 01  WS-DAYS-IN-MONTH-TABLE.
015600     05  WS-DIM              PIC 9(02) OCCURS 12 TIMES.
015700     05  FILLER              PIC X(02).
015800
015900 01  RESVACTV-PARMS-WS.
016000     05  RA-NOW-TS                    PIC X(19).
016100     05  FILLER                       PIC X(05).
016200
016300 01  SLOTALOC-PARMS-WS.
016400     05  SA-VEH-TYPE                  PIC X(02).
016500     05  SA-FOUND-SW                  PIC X(01).
016600     05  SA-FOUND-SLOT                PIC 9(02).
016700     05  FILLER                       PIC X(10).
016800
016900 01  WS-NEXT-RES-ID               PIC X(20).
017000 01  WS-NEXT-RES-ID-PARTS REDEFINES WS-NEXT-RES-ID.
017100     05  WS-RES-ID-PREFIX             PIC X(03).
017200     05  WS-RES-ID-TICKET             PIC 9(17).
017300
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05  RECORDS-READ             PIC S9(9) COMP.
017600     05  BOOKINGS-MADE            PIC S9(7) COMP.
017700     05  BOOKINGS-REJECTED        PIC S9(7) COMP.
017800     05  CALC-CALL-RET-CODE       PIC S9(4) COMP.
017900     05  FILLER                   PIC X(04) VALUE SPACES.
018000
018100 COPY ABENDREC.
018200
018300 PROCEDURE DIVISION.
018400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
018500     PERFORM 0500-MAINLINE THRU 0500-EXIT
018600             UNTIL NO-MORE-BOOKREQS.
018700     PERFORM 0900-CLEANUP THRU 0900-EXIT.
018800     MOVE ZERO TO RETURN-CODE.
018900     GOBACK.
019000
019100 0100-INITIALIZE.
019200     MOVE "0100-INITIALIZE" TO PARA-NAME.
019300     DISPLAY "******** BEGIN JOB RESVBOOK ********".
019400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-RESERVATION-CONTROL.
019500     OPEN OUTPUT SYSOUT.
019600
019700     PERFORM 0140-BUILD-NOW-TS THRU 0140-EXIT.
019800     PERFORM 0120-LOAD-SLOTS THRU 0120-EXIT.
019900     PERFORM 0130-LOAD-RESERVATIONS THRU 0130-EXIT.
020000
020100     MOVE WS-NOW-TS TO RA-NOW-TS.
020200     CALL "RESVACTV" USING RESVACTV-PARMS-WS,
020300                            WS-RESERVATION-TABLE,
020400                            WS-RESERVATION-CONTROL,
020500                            WS-SLOT-TABLE,
020600                            WS-SLOT-CONTROL,
020700                            CALC-CALL-RET-CODE.
020800
020900     OPEN INPUT BOOKREQS.
021000     READ BOOKREQS INTO BOOK-REQUEST-REC
021100         AT END
021200             MOVE "N" TO MORE-BOOKREQS-SW
021300             GO TO 0100-EXIT
021400     END-READ.
021500     ADD 1 TO RECORDS-READ.
021600 0100-EXIT.
021700     EXIT.
021800
021900 0120-LOAD-SLOTS.
022000     MOVE "0120-LOAD-SLOTS" TO PARA-NAME.
022100     MOVE "N" TO SLOT-EOF-SW.
022200     SET SLOT-IDX TO 1.
022300     OPEN INPUT SLOTFILE.
022400     PERFORM 0125-READ-SLOT-ROW THRU 0125-EXIT
022500         UNTIL SLOT-AT-EOF OR SLOT-IDX > 15.
022600     CLOSE SLOTFILE.
022700 0120-EXIT.
022800     EXIT.
022900
023000 0125-READ-SLOT-ROW.
023100     READ SLOTFILE INTO WS-SLOT-ROW(SLOT-IDX)
023200         AT END
023300             MOVE "Y" TO SLOT-EOF-SW
023400             GO TO 0125-EXIT
023500     END-READ.
023600     SET SLOT-IDX UP BY 1.
023700 0125-EXIT.
023800     EXIT.
023900
024000 0130-LOAD-RESERVATIONS.
024100     MOVE "0130-LOAD-RESERVATIONS" TO PARA-NAME.
024200     MOVE "N" TO RESV-EOF-SW.
024300     SET RESV-IDX TO 1.
024400     OPEN INPUT RESVFILE.
024500     PERFORM 0135-READ-RESV-ROW THRU 0135-EXIT
024600         UNTIL RESV-AT-EOF OR RESV-IDX > 50.
024700     CLOSE RESVFILE.
024800 0130-EXIT.
024900     EXIT.
025000
025100 0135-READ-RESV-ROW.
025200     READ RESVFILE INTO WS-RESV-ROW(RESV-IDX)
025300         AT END
025400             MOVE "Y" TO RESV-EOF-SW
025500             GO TO 0135-EXIT
025600     END-READ.
025700     SET RESV-IDX UP BY 1.
025800     ADD 1 TO WS-RESV-COUNT.
025900 0135-EXIT.
026000     EXIT.
026100
026200 0140-BUILD-NOW-TS.
026300     MOVE "0140-BUILD-NOW-TS" TO PARA-NAME.
026400     ACCEPT WS-ACCEPT-DATE FROM DATE.
026500     ACCEPT WS-ACCEPT-TIME FROM TIME.
026600     IF WS-ACC-YY < 50
026700         COMPUTE WS-NOW-YYYY = 2000 + WS-ACC-YY
026800     ELSE
026900         COMPUTE WS-NOW-YYYY = 1900 + WS-ACC-YY.
027000     STRING WS-NOW-YYYY   DELIMITED BY SIZE
027100            "-"           DELIMITED BY SIZE
027200            WS-ACC-MM     DELIMITED BY SIZE
027300            "-"           DELIMITED BY SIZE
027400            WS-ACC-DD     DELIMITED BY SIZE
027500            " "           DELIMITED BY SIZE
027600            WS-ACC-HH     DELIMITED BY SIZE
027700            ":"           DELIMITED BY SIZE
027800            WS-ACC-MI     DELIMITED BY SIZE
027900            ":"           DELIMITED BY SIZE
028000            WS-ACC-SS     DELIMITED BY SIZE
028100       INTO WS-NOW-TS.
028200     MOVE WS-NOW-YYYY TO WS-RESV-TIME-YYYY.
028300 0140-EXIT.
028400     EXIT.
028500
028600 0500-MAINLINE.
028700     MOVE "0500-MAINLINE" TO PARA-NAME.
028800     MOVE BOOK-VEH-TYPE TO SA-VEH-TYPE.
028900     CALL "SLOTALOC" USING SLOTALOC-PARMS-WS,
029000                            WS-SLOT-TABLE,
029100                            WS-SLOT-CONTROL,
029200                            CALC-CALL-RET-CODE.
029300
029400     IF SA-FOUND-SW = "N"
029500         PERFORM 0620-BOOKING-REJECT THRU 0620-EXIT
029600     ELSE
029700         PERFORM 0400-BUILD-RESV THRU 0400-EXIT.
029800
029900     READ BOOKREQS INTO BOOK-REQUEST-REC
030000         AT END
030100             MOVE "N" TO MORE-BOOKREQS-SW
030200             GO TO 0500-EXIT
030300     END-READ.
030400     ADD 1 TO RECORDS-READ.
030500 0500-EXIT.
030600     EXIT.
030700
030800 0620-BOOKING-REJECT.
030900     MOVE "0620-BOOKING-REJECT" TO PARA-NAME.
031000     ADD 1 TO BOOKINGS-REJECTED.
031100     MOVE SPACES TO SYSOUT-REC.
031200     STRING "NO SLOT AVAILABLE TO BOOK FOR USER "
031300                                           DELIMITED BY SIZE
031400            BOOK-USERNAME                 DELIMITED BY SIZE
031500       INTO SYSOUT-REC.
031600     WRITE SYSOUT-REC.
031700 0620-EXIT.
031800     EXIT.
031900
032000 0400-BUILD-RESV.
032100***  SCHEDULE FOR TODAY AT THE REQUESTED HOUR:MINUTE, ROLLING
032200***  TO TOMORROW IF THAT TIME-OF-DAY HAS ALREADY PASSED TODAY
032300     MOVE "0400-BUILD-RESV" TO PARA-NAME.
032400     MOVE WS-NOW-YYYY TO WS-RESV-TIME-YYYY.
032500     MOVE WS-ACC-MM   TO WS-RESV-TIME-MM.
032600     MOVE WS-ACC-DD   TO WS-RESV-TIME-DD.
032700
032800     IF BOOK-HOUR < WS-ACC-HH
032900         PERFORM 0420-ROLL-TO-TOMORROW THRU 0420-EXIT
033000     ELSE
033100     IF BOOK-HOUR = WS-ACC-HH AND BOOK-MINUTE <= WS-ACC-MI
033200         PERFORM 0420-ROLL-TO-TOMORROW THRU 0420-EXIT.
033300
033400     STRING WS-RESV-TIME-YYYY DELIMITED BY SIZE
033500            "-"               DELIMITED BY SIZE
033600            WS-RESV-TIME-MM   DELIMITED BY SIZE
033700            "-"               DELIMITED BY SIZE
033800            WS-RESV-TIME-DD   DELIMITED BY SIZE
033900            " "               DELIMITED BY SIZE
034000            BOOK-HOUR         DELIMITED BY SIZE
034100            ":"               DELIMITED BY SIZE
034200            BOOK-MINUTE       DELIMITED BY SIZE
034300            ":00"             DELIMITED BY SIZE
034400       INTO WS-RESV-TIME.
034500
034600     PERFORM 0470-NEXT-RES-ID THRU 0470-EXIT.
034700     PERFORM 0450-ADD-RESV-ROW THRU 0450-EXIT.
034800     ADD 1 TO BOOKINGS-MADE.
034900 0400-EXIT.
035000     EXIT.
035100
035200 0420-ROLL-TO-TOMORROW.
035300***  ADD ONE CALENDAR DAY, ROLLING THE MONTH/YEAR AS NEEDED
035400     MOVE "0420-ROLL-TO-TOMORROW" TO PARA-NAME.
035500     PERFORM 0425-TEST-RESV-LEAP-YEAR THRU 0425-EXIT.
035600     MOVE 31 TO WS-DIM(1).  MOVE 28 TO WS-DIM(2).
035700     MOVE 31 TO WS-DIM(3).  MOVE 30 TO WS-DIM(4).
035800     MOVE 31 TO WS-DIM(5).  MOVE 30 TO WS-DIM(6).
035900     MOVE 31 TO WS-DIM(7).  MOVE 31 TO WS-DIM(8).
036000     MOVE 30 TO WS-DIM(9).  MOVE 31 TO WS-DIM(10).
036100     MOVE 30 TO WS-DIM(11). MOVE 31 TO WS-DIM(12).
036200     IF WS-RESV-YEAR-IS-LEAP
036300         MOVE 29 TO WS-DIM(2).
036400
036500     ADD 1 TO WS-RESV-TIME-DD.
036600     IF WS-RESV-TIME-DD > WS-DIM(WS-RESV-TIME-MM)
036700         MOVE 1 TO WS-RESV-TIME-DD
036800         ADD 1 TO WS-RESV-TIME-MM
036900         IF WS-RESV-TIME-MM > 12
037000             MOVE 1 TO WS-RESV-TIME-MM
037100             ADD 1 TO WS-RESV-TIME-YYYY.
037200 0420-EXIT.
037300     EXIT.
037400
037500 0425-TEST-RESV-LEAP-YEAR.
037600***  FULL GREGORIAN RULE - DIV BY 4 AND NOT DIV BY 100, OR DIV BY
037700***  400 - SAME TEST AS CLCLCOST 0160-TEST-LEAP-YEAR, KEPT HERE SO
037800***  THE TWO SUBSYSTEMS AGREE ON CENTURY YEARS
037900     MOVE "N" TO WS-RESV-TIME-LEAP-SW.
038000     DIVIDE WS-RESV-TIME-YYYY BY 4 GIVING WS-RESV-DIV-Q
038100                              REMAINDER WS-RESV-DIV-R.
038200     IF WS-RESV-DIV-R = 0
038300         DIVIDE WS-RESV-TIME-YYYY BY 100 GIVING WS-RESV-DIV-Q
038400                                  REMAINDER WS-RESV-DIV-R
038500         IF WS-RESV-DIV-R NOT = 0
038600             MOVE "Y" TO WS-RESV-TIME-LEAP-SW
038700         ELSE
038800             DIVIDE WS-RESV-TIME-YYYY BY 400 GIVING WS-RESV-DIV-Q
038900                                      REMAINDER WS-RESV-DIV-R
039000             IF WS-RESV-DIV-R = 0
039100                 MOVE "Y" TO WS-RESV-TIME-LEAP-SW
039200             END-IF
039300         END-IF
039400     END-IF.
039500 0425-EXIT.
039600     EXIT.
039700
039800 0450-ADD-RESV-ROW.
039900     MOVE "0450-ADD-RESV-ROW" TO PARA-NAME.
040000     ADD 1 TO WS-RESV-COUNT.
040100     SET RESV-IDX TO WS-RESV-COUNT.
040200     MOVE WS-NEXT-RES-ID     TO RES-ID(RESV-IDX).
040300     MOVE BOOK-USERNAME      TO RES-USERNAME(RESV-IDX).
040400     MOVE BOOK-VEH-TYPE      TO RES-VEH-TYPE(RESV-IDX).
040500     MOVE SA-FOUND-SLOT      TO RES-SLOT-ID(RESV-IDX).
040600     MOVE WS-RESV-TIME       TO RES-TIME(RESV-IDX).
040700 0450-EXIT.
040800     EXIT.
040900
041000 0470-NEXT-RES-ID.
041100***  RES-ID = "RES" + THE 17-DIGIT RUNNING RESERVATION TICKET
041200***  (WS-RESV-TICKET, CARRIED IN WS-RESERVATION-CONTROL) - 20
041300***  BYTES TOTAL, ZERO-PADDED, BUMPED ONCE PER BOOKING MADE
041400     MOVE "0470-NEXT-RES-ID" TO PARA-NAME.
041500     ADD 1 TO WS-RESV-TICKET.
041600     STRING "RES"           DELIMITED BY SIZE
041700            WS-RESV-TICKET  DELIMITED BY SIZE
041800       INTO WS-NEXT-RES-ID.
041900 0470-EXIT.
042000     EXIT.
042100
042200 0800-CLOSE-FILES.
042300     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
042400     CLOSE BOOKREQS, SYSOUT.
042500 0800-EXIT.
042600     EXIT.
042700
042800 0850-REWRITE-RESVS.
042900     MOVE "0850-REWRITE-RESVS" TO PARA-NAME.
043000     OPEN OUTPUT RESVFILE.
043100     IF WS-RESV-COUNT > 0
043200         PERFORM 0855-WRITE-RESV-ROW THRU 0855-EXIT
043300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RESV-COUNT.
043400     CLOSE RESVFILE.
043500 0850-EXIT.
043600     EXIT.
043700
043800 0855-WRITE-RESV-ROW.
043900     WRITE RESV-REC-IO FROM WS-RESV-ROW(WS-I).
044000 0855-EXIT.
044100     EXIT.
044200
044300 0860-REWRITE-SLOTS.
044400     MOVE "0860-REWRITE-SLOTS" TO PARA-NAME.
044500     OPEN OUTPUT SLOTFILE.
044600     PERFORM 0865-WRITE-SLOT-ROW THRU 0865-EXIT
044700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.
044800     CLOSE SLOTFILE.
044900 0860-EXIT.
045000     EXIT.
045100
045200 0865-WRITE-SLOT-ROW.
045300     WRITE SLOT-REC-IO FROM WS-SLOT-ROW(WS-I).
045400 0865-EXIT.
045500     EXIT.
045600
045700 0900-CLEANUP.
045800     MOVE "0900-CLEANUP" TO PARA-NAME.
045900     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
046000     PERFORM 0850-REWRITE-RESVS THRU 0850-EXIT.
046100     PERFORM 0860-REWRITE-SLOTS THRU 0860-EXIT.
046200
046300     DISPLAY "** BOOKING REQUESTS READ **".
046400     DISPLAY RECORDS-READ.
046500     DISPLAY "** BOOKINGS MADE **".
046600     DISPLAY BOOKINGS-MADE.
046700     DISPLAY "** BOOKINGS REJECTED **".
046800     DISPLAY BOOKINGS-REJECTED.
046900     DISPLAY "******** NORMAL END OF JOB RESVBOOK ********".
047000 0900-EXIT.
047100     EXIT.
047200
047300 1000-ABEND-RTN.
047400     WRITE SYSOUT-REC FROM ABEND-REC.
047500     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
047600     DISPLAY "*** ABNORMAL END OF JOB-RESVBOOK ***" UPON CONSOLE.
047700     DIVIDE ZERO-VAL INTO ONE-VAL.
