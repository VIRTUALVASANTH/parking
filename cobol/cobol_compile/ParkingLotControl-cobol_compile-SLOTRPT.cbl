000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLOTRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
000500 DATE-WRITTEN. 01/23/91.
000600 DATE-COMPILED. 01/23/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP IS READ-ONLY - IT NEVER REWRITES THE SLOT OR
001300*          RESERVATION FILES.  IT PRODUCES TWO PRINT REPORTS FROM
001400*          THE CURRENT SLOT AND RESERVATION TABLES:
001500*
001600*             SLOTRPT  -  LOT OCCUPANCY STATUS, ONE LINE PER
001700*                         OCCUPIED SLOT, PLUS AN AVAILABLE-SLOT
001800*                         COUNT AT THE END.
001900*             RESVRPT  -  PENDING RESERVATIONS LISTING, ONE LINE
002000*                         PER BOOKING NOT YET ACTIVATED.
002100*
002200******************************************************************
002300*
002400*          INPUT FILE              -   LOT0001.SLOTFILE
002500*          INPUT FILE              -   LOT0001.RESVFILE
002600*          OUTPUT FILE PRODUCED    -   LOT0001.SLOTRPT
002700*          OUTPUT FILE PRODUCED    -   LOT0001.RESVRPT
002800*          DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100*  CHANGE LOG
003200*   1991-01-23  JS   LOT-0015  ORIGINAL OCCUPANCY/RESERVATION
003300*                              LISTING STEP
003400*   1994-03-11  RDT  LOT-0033  ADDED AVAILABLE-SLOT COUNT LINE
003500*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - TIMESTAMP FIELDS ARE
003600*                              4-DIGIT YEAR ALREADY, NO CHANGE
003700*   2009-11-04  JWK  LOT-0001  ORIGINAL LOT OCCUPANCY REPORT,
003800*                              SPLIT FROM THE OLD COMBINED LISTING
003900*   2016-06-30  HAM  LOT-0204  RESERVATION LISTING SPLIT OUT TO
004000*                              ITS OWN PRINT FILE (RESVRPT)
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT SLOTFILE
005600     ASSIGN TO UT-S-SLOTFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS SFCODE.
005900
006000     SELECT RESVFILE
006100     ASSIGN TO UT-S-RESVFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS RFCODE.
006400
006500     SELECT SLOTRPT
006600     ASSIGN TO UT-S-SLOTRPT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT RESVRPT
007100     ASSIGN TO UT-S-RESVRPT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(100).
008400
008500 FD  SLOTFILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 41 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SLOT-REC-IN.
009100 01  SLOT-REC-IN PIC X(41).
009200
009300 FD  RESVFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 58 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RESV-REC-IN.
009900 01  RESV-REC-IN PIC X(58).
010000
010100 FD  SLOTRPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SLOTRPT-REC.
010700 01  SLOTRPT-REC  PIC X(80).
010800
010900 FD  RESVRPT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RESVRPT-REC.
011500 01  RESVRPT-REC  PIC X(80).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  SFCODE                  PIC X(2).
012100         88  SLOT-CODE-READ           VALUE SPACES.
012200     05  RFCODE                  PIC X(2).
012300         88  RESV-CODE-READ           VALUE SPACES.
012400     05  OFCODE                  PIC X(2).
012500         88  CODE-WRITE               VALUE SPACES.
012600     05  FILLER                  PIC X(04) VALUE SPACES.
012700
012800 01  SLOT-EOF-SW                  PIC X(1) VALUE "N".
012900     88  SLOT-AT-EOF                  VALUE "Y".
013000 01  RESV-EOF-SW                  PIC X(1) VALUE "N".
013100     88  RESV-AT-EOF                  VALUE "Y".
013200
013300 COPY SLOTTBL.
013400 COPY RESVTBL.
013500
013600 01  WS-SLOT-HDR-REC.
013700     05  FILLER                  PIC X(01) VALUE SPACES.
013800     05  HDR-DATE.
013900         10  HDR-YY                  PIC 9(04).
014000         10  FILLER                  PIC X(01) VALUE "-".
014100         10  HDR-MM                  PIC 9(02).
014200         10  FILLER                  PIC X(01) VALUE "-".
014300         10  HDR-DD                  PIC 9(02).
014400     05  FILLER                  PIC X(10) VALUE SPACES.
014500     05  FILLER                  PIC X(30) VALUE
014600         "PARKING LOT OCCUPANCY STATUS".
014700     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
014800     05  PAGE-NBR-O              PIC ZZ9.
014900     05  FILLER                  PIC X(10) VALUE SPACES.
015000
015100 01  WS-SLOT-COLM-HDR-REC.
015200     05  FILLER                  PIC X(06) VALUE "SLOT#".
015300     05  FILLER                  PIC X(06) VALUE "TYPE".
015400     05  FILLER                  PIC X(17) VALUE "USERNAME".
015500     05  FILLER                  PIC X(06) VALUE "VEH".
015600     05  FILLER                  PIC X(21) VALUE "OCCUPIED SINCE".
015700     05  FILLER                  PIC X(24) VALUE SPACES.
015800
015900 01  WS-SLOT-DETAIL-REC.
016000     05  SLOT-ID-O               PIC Z9.
016100     05  FILLER                  PIC X(04) VALUE SPACES.
016200     05  SLOT-TYPE-O             PIC X(02).
016300     05  FILLER                  PIC X(04) VALUE SPACES.
016400     05  USERNAME-O              PIC X(15).
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  VEH-TYPE-O              PIC X(02).
016700     05  FILLER                  PIC X(04) VALUE SPACES.
016800     05  OCC-SINCE-O             PIC X(19).
016900     05  FILLER                  PIC X(21) VALUE SPACES.
017000
017100 01  WS-SLOT-AVAIL-REC.
017200     05  FILLER                  PIC X(18) VALUE
017300         "AVAILABLE SLOTS: ".
017400     05  AVAIL-COUNT-O           PIC ZZ9.
017500     05  FILLER                  PIC X(03) VALUE " / ".
017600     05  TOTAL-SLOT-COUNT-O      PIC 999.
017700     05  FILLER                  PIC X(56) VALUE SPACES.
017800
017900 01  WS-RESV-HDR-REC.
018000     05  FILLER                  PIC X(01) VALUE SPACES.
018100     05  HDR-DATE-R.
018200         10  HDR-YY-R                PIC 9(04).
018300         10  FILLER                  PIC X(01) VALUE "-".
018400         10  HDR-MM-R                PIC 9(02).
018500         10  FILLER                  PIC X(01) VALUE "-".
018600         10  HDR-DD-R                PIC 9(02).
018700     05  FILLER                  PIC X(10) VALUE SPACES.
018800     05  FILLER                  PIC X(30) VALUE
018900         "PENDING RESERVATIONS LISTING".
019000     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
019100     05  PAGE-NBR-R-O            PIC ZZ9.
019200     05  FILLER                  PIC X(10) VALUE SPACES.
019300
019400 01  WS-RESV-COLM-HDR-REC.
019500     05  FILLER                  PIC X(21) VALUE "RESERVATION ID".
019600     05  FILLER                  PIC X(17) VALUE "USERNAME".
019700     05  FILLER                  PIC X(06) VALUE "VEH".
019800     05  FILLER                  PIC X(21) VALUE "SCHEDULED TIME".
019900     05  FILLER                  PIC X(15) VALUE SPACES.
020000
020100 01  WS-RESV-DETAIL-REC.
020200     05  RES-ID-O                PIC X(20).
020300     05  FILLER                  PIC X(01) VALUE SPACES.
020400     05  RES-USERNAME-O          PIC X(15).
020500     05  FILLER                  PIC X(02) VALUE SPACES.
020600     05  RES-VEH-TYPE-O          PIC X(02).
020700     05  FILLER                  PIC X(04) VALUE SPACES.
020800     05  RES-TIME-O              PIC X(19).
020900     05  FILLER                  PIC X(17) VALUE SPACES.
021000
021100 01  WS-BLANK-LINE.
021200     05  FILLER                  PIC X(80) VALUE SPACES.
021300
021400 01  WS-ACCEPT-DATE               PIC 9(06).
021500 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
021600     05  WS-ACC-YY                    PIC 9(02).
021700     05  WS-ACC-MM                    PIC 9(02).
021800     05  WS-ACC-DD                    PIC 9(02).
021900 01  WS-TODAY-YYYY                PIC 9(04).
022000
022100 01  COUNTERS-IDXS-AND-ACCUMS.
022200     05  WS-SLOT-LINES            PIC 9(02) COMP VALUE ZERO.
022300     05  WS-SLOT-PAGES            PIC 9(02) COMP VALUE 1.
022400     05  WS-RESV-LINES            PIC 9(02) COMP VALUE ZERO.
022500     05  WS-RESV-PAGES            PIC 9(02) COMP VALUE 1.
022600     05  WS-I                     PIC S9(03) COMP VALUE ZERO.
022700     05  FILLER                   PIC X(03).
022800
022900 COPY ABENDREC.
023000
023100 PROCEDURE DIVISION.
023200     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
023300     PERFORM 0500-SLOT-REPORT THRU 0500-EXIT.
023400     PERFORM 0700-RESV-REPORT THRU 0700-EXIT.
023500     PERFORM 0900-CLEANUP THRU 0900-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 0000-HOUSEKEEPING.
024000     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB SLOTRPT ********".
024200     ACCEPT WS-ACCEPT-DATE FROM DATE.
024300     IF WS-ACC-YY < 50
024400         COMPUTE WS-TODAY-YYYY = 2000 + WS-ACC-YY
024500     ELSE
024600         COMPUTE WS-TODAY-YYYY = 1900 + WS-ACC-YY.
024700     MOVE WS-TODAY-YYYY TO HDR-YY, HDR-YY-R.
024800     MOVE WS-ACC-MM     TO HDR-MM, HDR-MM-R.
024900     MOVE WS-ACC-DD     TO HDR-DD, HDR-DD-R.
025000
025100     OPEN OUTPUT SYSOUT, SLOTRPT, RESVRPT.
025200
025300     MOVE "N" TO SLOT-EOF-SW.
025400     SET SLOT-IDX TO 1.
025500     MOVE ZERO TO WS-SLOTS-AVAILABLE.
025600     OPEN INPUT SLOTFILE.
025700     PERFORM 0110-READ-SLOT-ROW THRU 0110-EXIT
025800         UNTIL SLOT-AT-EOF OR SLOT-IDX > 15.
025900     CLOSE SLOTFILE.
026000
026100     MOVE "N" TO RESV-EOF-SW.
026200     SET RESV-IDX TO 1.
026300     MOVE ZERO TO WS-RESV-COUNT.
026400     OPEN INPUT RESVFILE.
026500     PERFORM 0130-READ-RESV-ROW THRU 0130-EXIT
026600         UNTIL RESV-AT-EOF OR RESV-IDX > 50.
026700     CLOSE RESVFILE.
026800 0000-EXIT.
026900     EXIT.
027000
027100 0110-READ-SLOT-ROW.
027200     READ SLOTFILE INTO WS-SLOT-ROW(SLOT-IDX)
027300         AT END
027400             MOVE "Y" TO SLOT-EOF-SW
027500             GO TO 0110-EXIT
027600     END-READ.
027700     IF SLOT-IS-FREE(SLOT-IDX)
027800         ADD 1 TO WS-SLOTS-AVAILABLE.
027900     SET SLOT-IDX UP BY 1.
028000 0110-EXIT.
028100     EXIT.
028200
028300 0130-READ-RESV-ROW.
028400     READ RESVFILE INTO WS-RESV-ROW(RESV-IDX)
028500         AT END
028600             MOVE "Y" TO RESV-EOF-SW
028700             GO TO 0130-EXIT
028800     END-READ.
028900     SET RESV-IDX UP BY 1.
029000     ADD 1 TO WS-RESV-COUNT.
029100 0130-EXIT.
029200     EXIT.
029300
029400 0500-SLOT-REPORT.
029500     MOVE "0500-SLOT-REPORT" TO PARA-NAME.
029600     PERFORM 0510-SLOT-PAGE-HDR THRU 0510-EXIT.
029700     SET SLOT-IDX TO 1.
029800     PERFORM 0520-SLOT-DETAIL-LINE THRU 0520-EXIT
029900         VARYING SLOT-IDX FROM 1 BY 1 UNTIL SLOT-IDX > 15.
030000     PERFORM 0530-SLOT-AVAIL-LINE THRU 0530-EXIT.
030100 0500-EXIT.
030200     EXIT.
030300
030400 0510-SLOT-PAGE-HDR.
030500     MOVE "0510-SLOT-PAGE-HDR" TO PARA-NAME.
030600     WRITE SLOTRPT-REC FROM WS-BLANK-LINE
030700         AFTER ADVANCING 1.
030800     MOVE WS-SLOT-PAGES TO PAGE-NBR-O.
030900     WRITE SLOTRPT-REC FROM WS-SLOT-HDR-REC
031000         AFTER ADVANCING NEXT-PAGE.
031100     ADD 1 TO WS-SLOT-PAGES.
031200     WRITE SLOTRPT-REC FROM WS-BLANK-LINE
031300         AFTER ADVANCING 1.
031400     WRITE SLOTRPT-REC FROM WS-SLOT-COLM-HDR-REC
031500         AFTER ADVANCING 1.
031600     MOVE 4 TO WS-SLOT-LINES.
031700 0510-EXIT.
031800     EXIT.
031900
032000 0520-SLOT-DETAIL-LINE.
032100     MOVE "0520-SLOT-DETAIL-LINE" TO PARA-NAME.
032200     IF NOT SLOT-IS-OCCUPIED(SLOT-IDX)
032300         GO TO 0520-EXIT.
032400
032500     IF WS-SLOT-LINES > 50
032600         PERFORM 0510-SLOT-PAGE-HDR THRU 0510-EXIT.
032700
032800     MOVE SLOT-ID(SLOT-IDX)          TO SLOT-ID-O.
032900     MOVE SLOT-TYPE(SLOT-IDX)        TO SLOT-TYPE-O.
033000     MOVE SLOT-USERNAME(SLOT-IDX)    TO USERNAME-O.
033100     MOVE SLOT-VEH-TYPE(SLOT-IDX)    TO VEH-TYPE-O.
033200     MOVE SLOT-OCCUPIED-AT(SLOT-IDX) TO OCC-SINCE-O.
033300     WRITE SLOTRPT-REC FROM WS-SLOT-DETAIL-REC
033400         AFTER ADVANCING 1.
033500     ADD 1 TO WS-SLOT-LINES.
033600 0520-EXIT.
033700     EXIT.
033800
033900 0530-SLOT-AVAIL-LINE.
034000     MOVE "0530-SLOT-AVAIL-LINE" TO PARA-NAME.
034100     WRITE SLOTRPT-REC FROM WS-BLANK-LINE
034200         AFTER ADVANCING 1.
034300     MOVE WS-SLOTS-AVAILABLE TO AVAIL-COUNT-O.
034400     MOVE WS-SLOT-COUNT      TO TOTAL-SLOT-COUNT-O.
034500     WRITE SLOTRPT-REC FROM WS-SLOT-AVAIL-REC
034600         AFTER ADVANCING 1.
034700 0530-EXIT.
034800     EXIT.
034900
035000 0700-RESV-REPORT.
035100     MOVE "0700-RESV-REPORT" TO PARA-NAME.
035200     PERFORM 0710-RESV-PAGE-HDR THRU 0710-EXIT.
035300     IF WS-RESV-COUNT > 0
035400         PERFORM 0720-RESV-DETAIL-LINE THRU 0720-EXIT
035500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RESV-COUNT.
035600 0700-EXIT.
035700     EXIT.
035800
035900 0710-RESV-PAGE-HDR.
036000     MOVE "0710-RESV-PAGE-HDR" TO PARA-NAME.
036100     WRITE RESVRPT-REC FROM WS-BLANK-LINE
036200         AFTER ADVANCING 1.
036300     MOVE WS-RESV-PAGES TO PAGE-NBR-R-O.
036400     WRITE RESVRPT-REC FROM WS-RESV-HDR-REC
036500         AFTER ADVANCING NEXT-PAGE.
036600     ADD 1 TO WS-RESV-PAGES.
036700     WRITE RESVRPT-REC FROM WS-BLANK-LINE
036800         AFTER ADVANCING 1.
036900     WRITE RESVRPT-REC FROM WS-RESV-COLM-HDR-REC
037000         AFTER ADVANCING 1.
037100     MOVE 4 TO WS-RESV-LINES.
037200 0710-EXIT.
037300     EXIT.
037400
037500 0720-RESV-DETAIL-LINE.
037600     MOVE "0720-RESV-DETAIL-LINE" TO PARA-NAME.
037700     IF WS-RESV-LINES > 50
037800         PERFORM 0710-RESV-PAGE-HDR THRU 0710-EXIT.
037900
038000     MOVE RES-ID(WS-I)       TO RES-ID-O.
038100     MOVE RES-USERNAME(WS-I) TO RES-USERNAME-O.
038200     MOVE RES-VEH-TYPE(WS-I) TO RES-VEH-TYPE-O.
038300     MOVE RES-TIME(WS-I)     TO RES-TIME-O.
038400     WRITE RESVRPT-REC FROM WS-RESV-DETAIL-REC
038500         AFTER ADVANCING 1.
038600     ADD 1 TO WS-RESV-LINES.
038700 0720-EXIT.
038800     EXIT.
038900
039000 0800-CLOSE-FILES.
039100     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
039200     CLOSE SLOTRPT, RESVRPT, SYSOUT.
039300 0800-EXIT.
039400     EXIT.
039500
039600 0900-CLEANUP.
039700     MOVE "0900-CLEANUP" TO PARA-NAME.
039800     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
039900     DISPLAY "** SLOTS REPORTED **".
040000     DISPLAY WS-SLOT-COUNT.
040100     DISPLAY "** SLOTS AVAILABLE **".
040200     DISPLAY WS-SLOTS-AVAILABLE.
040300     DISPLAY "** RESERVATIONS LISTED **".
040400     DISPLAY WS-RESV-COUNT.
040500     DISPLAY "******** NORMAL END OF JOB SLOTRPT ********".
040600 0900-EXIT.
040700     EXIT.
040800
040900 1000-ABEND-RTN.
041000     WRITE SYSOUT-REC FROM ABEND-REC.
041100     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
041200     DISPLAY "*** ABNORMAL END OF JOB-SLOTRPT ***" UPON CONSOLE.
041300     DIVIDE ZERO-VAL INTO ONE-VAL.
