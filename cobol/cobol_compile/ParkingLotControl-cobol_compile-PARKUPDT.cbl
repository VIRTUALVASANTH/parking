000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PARKUPDT.
000300 AUTHOR. J W KIRBY.
000400 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN LOT-CONTROL UPDATE STEP.  IT LOADS
001300*          THE SLOT, USER AND RESERVATION TABLES, ACTIVATES ANY
001400*          DUE RESERVATIONS, THEN APPLIES EACH EDITED PARK-EVENT
001500*          (PARK OR EXIT) AGAINST THE SLOT TABLE.  EXIT EVENTS
001600*          PRODUCE A BILL RECORD.  THE SLOT AND RESERVATION
001700*          FILES ARE REWRITTEN WHOLESALE AT CLEANUP.
001800*
001900******************************************************************
002000*
002100*          INPUT FILE              -   LOT0001.PARKEDIT
002200*          INPUT MASTER            -   LOT0001.USERFILE
002300*          I-O FILE                -   LOT0001.SLOTFILE
002400*          I-O FILE                -   LOT0001.RESVFILE
002500*          OUTPUT FILE PRODUCED    -   LOT0001.BILLS
002600*          DUMP FILE               -   SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*   1989-04-11  JWK  LOT-0004  ORIGINAL SLOT UPDATE/BILLING STEP
003100*   1990-09-24  JWK  LOT-0009  ADDED RESERVATION ACTIVATION CALL
003200*                              AT TOP OF CONTROL LOOP
003300*   1992-01-30  RDT  LOT-0019  ADDED VIP LOOKUP FOR BILLING CALL
003400*   1995-06-05  HAM  LOT-0041  SLOT TABLE NOW DEFAULTS ON FIRST
003500*                              RUN WHEN SLOTFILE IS EMPTY
003600*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - WINDOWED 2-DIGIT YEAR
003700*                              FROM ACCEPT FROM DATE (<50 = 20XX)
003800*   2016-06-30  HAM  LOT-0204  BILL-COST-O EDIT FIELD ADDED FOR
003900*                              FLAT OUTPUT RECORD
004000*   2026-08-10  CLN  LOT-0263  WRITE NOW MOVES BILL-OUTPUT-AREA,
004100*                              NOT THE WHOLE W-S RECORD - PACKED
004200*                              COST FIELD WAS LEAKING INTO THE
004300*                              FLAT FILE PAST BYTE 62
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT PARKEDIT
005800     ASSIGN TO UT-S-PARKEDIT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS IFCODE.
006100
006200     SELECT USERFILE
006300     ASSIGN TO UT-S-USERFILE
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS UFCODE.
006600
006700     SELECT SLOTFILE
006800     ASSIGN TO UT-S-SLOTFILE
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS SFCODE.
007100
007200     SELECT RESVFILE
007300     ASSIGN TO UT-S-RESVFILE
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS RFCODE.
007600
007700     SELECT BILLS
007800     ASSIGN TO UT-S-BILLS
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS BFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(100).
009100
009200 FD  PARKEDIT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 39 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PARK-EVENT-REC-IN.
009800 01  PARK-EVENT-REC-IN PIC X(39).
009900
010000 FD  USERFILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 46 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS USER-REC-IN.
010600 01  USER-REC-IN PIC X(46).
010700
010800****** SLOT MASTER - 15 FIXED ROWS, REWRITTEN WHOLESALE AT THE
010900****** END OF EVERY STEP THAT TOUCHES OCCUPANCY.  EMPTY ON THE
011000****** VERY FIRST RUN, IN WHICH CASE THE PROGRAM BUILDS THE
011100****** DEFAULT 8 CAR / 4 BIKE / 3 EV LAYOUT ITSELF.
011200 FD  SLOTFILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 41 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SLOT-REC-IO.
011800 01  SLOT-REC-IO PIC X(41).
011900
012000 FD  RESVFILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 58 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RESV-REC-IO.
012600 01  RESV-REC-IO PIC X(58).
012700
012800 FD  BILLS
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 62 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS BILL-REC-OUT.
013400 01  BILL-REC-OUT PIC X(62).
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                  PIC X(2).
014000         88  CODE-READ               VALUE SPACES.
014100         88  NO-MORE-DATA             VALUE "10".
014200     05  UFCODE                  PIC X(2).
014300         88  USER-CODE-READ           VALUE SPACES.
014400         88  NO-MORE-USERS            VALUE "10".
014500     05  SFCODE                  PIC X(2).
014600         88  SLOT-CODE-READ           VALUE SPACES.
014700         88  NO-MORE-SLOTS            VALUE "10".
014800     05  RFCODE                  PIC X(2).
014900         88  RESV-CODE-READ           VALUE SPACES.
015000         88  NO-MORE-RESVS            VALUE "10".
015100     05  FILLER                  PIC X(02).
015200     05  BFCODE                  PIC X(2).
015300         88  BILL-CODE-WRITE          VALUE SPACES.
015400
015500 01  MORE-PARKEVTS-SW            PIC X(1) VALUE SPACE.
015600     88  NO-MORE-PARKEVTS            VALUE "N".
015700     88  MORE-PARKEVTS                VALUE " ".
015800
015900 01  SLOT-EOF-SW                  PIC X(1) VALUE "N".
016000     88  SLOT-AT-EOF                  VALUE "Y".
016100 01  USER-EOF-SW                  PIC X(1) VALUE "N".
016200     88  USER-AT-EOF                  VALUE "Y".
016300 01  RESV-EOF-SW                  PIC X(1) VALUE "N".
016400     88  RESV-AT-EOF                  VALUE "Y".
016500 01  SLOT-FOUND-SW                 PIC X(1) VALUE "N".
016600     88  SLOT-WAS-FOUND               VALUE "Y".
016700 01  USER-FOUND-SW                 PIC X(1) VALUE "N".
016800     88  USER-WAS-FOUND               VALUE "Y".
016900
017000 COPY PARKEVT.
017100 COPY SLOTTBL.
017200 COPY USERTBL.
017300 COPY RESVTBL.
017400 COPY BILLREC.
017500
017600 01  WS-I                         PIC S9(03) COMP VALUE ZERO.
017700
017800 01  WS-ACCEPT-DATE               PIC 9(06).
017900 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
018000     05  WS-ACC-YY                    PIC 9(02).
018100     05  WS-ACC-MM                    PIC 9(02).
018200     05  WS-ACC-DD                    PIC 9(02).
018300 01  WS-ACCEPT-TIME               PIC 9(08).
018400 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
018500     05  WS-ACC-HH                    PIC 9(02).
018600     05  WS-ACC-MI                    PIC 9(02).
018700     05  WS-ACC-SS                    PIC 9(02).
018800     05  WS-ACC-CC                    PIC 9(02).
018900 01  WS-NOW-YYYY                  PIC 9(04).
019000 01  WS-NOW-TS                    PIC X(19).
019100
019200 01  RESVACTV-PARMS-WS.
019300     05  RA-NOW-TS                    PIC X(19).
019400     05  FILLER                       PIC X(05).
019500
019600 01  CLCLCOST-PARMS-WS.
019700     05  CC-LOGIN-TS                  PIC X(19).
019800     05  CC-LOGOUT-TS                 PIC X(19).
019900     05  CC-VEH-TYPE                  PIC X(02).
020000     05  CC-VIP-SW                    PIC X(01).
020100     05  CC-FREE-SW                   PIC X(01).
020200     05  CC-COST-RESULT               PIC S9(5)V99 COMP-3.
020300     05  FILLER                       PIC X(05).
020400
020500 01  SLOTALOC-PARMS-WS.
020600     05  SA-VEH-TYPE                  PIC X(02).
020700     05  SA-FOUND-SW                  PIC X(01).
020800     05  SA-FOUND-SLOT                PIC 9(02).
020900     05  FILLER                       PIC X(10).
021000
021100 01  WS-FOUND-SLOT-SUB            PIC S9(03) COMP VALUE ZERO.
021200 01  WS-FOUND-USER-SUB            PIC S9(03) COMP VALUE ZERO.
021300
021400 01  COUNTERS-AND-ACCUMULATORS.
021500     05  RECORDS-READ             PIC S9(9) COMP.
021600     05  PARKS-PROCESSED          PIC S9(7) COMP.
021700     05  EXITS-PROCESSED          PIC S9(7) COMP.
021800     05  REJECTS-PROCESSED        PIC S9(7) COMP.
021900     05  CALC-CALL-RET-CODE       PIC S9(4) COMP.
022000     05  FILLER                   PIC X(04) VALUE SPACES.
022100
022200 COPY ABENDREC.
022300
022400 PROCEDURE DIVISION.
022500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
022600     PERFORM 0500-MAINLINE THRU 0500-EXIT
022700             UNTIL NO-MORE-PARKEVTS.
022800     PERFORM 0900-CLEANUP THRU 0900-EXIT.
022900     MOVE ZERO TO RETURN-CODE.
023000     GOBACK.
023100
023200 0100-INITIALIZE.
023300     MOVE "0100-INITIALIZE" TO PARA-NAME.
023400     DISPLAY "******** BEGIN JOB PARKUPDT ********".
023500     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-USER-CONTROL,
023600                WS-RESERVATION-CONTROL.
023700     OPEN OUTPUT SYSOUT.
023800
023900     PERFORM 0140-BUILD-NOW-TS THRU 0140-EXIT.
024000     PERFORM 0110-LOAD-USERS THRU 0110-EXIT.
024100     PERFORM 0120-LOAD-SLOTS THRU 0120-EXIT.
024200     PERFORM 0130-LOAD-RESERVATIONS THRU 0130-EXIT.
024300
024400     MOVE WS-NOW-TS TO RA-NOW-TS.
024500     CALL "RESVACTV" USING RESVACTV-PARMS-WS,
024600                            WS-RESERVATION-TABLE,
024700                            WS-RESERVATION-CONTROL,
024800                            WS-SLOT-TABLE,
024900                            WS-SLOT-CONTROL,
025000                            CALC-CALL-RET-CODE.
025100
025200     OPEN INPUT PARKEDIT.
025300     READ PARKEDIT INTO PARK-EVENT-REC
025400         AT END
025500             MOVE "N" TO MORE-PARKEVTS-SW
025600             GO TO 0100-EXIT
025700     END-READ.
025800     ADD 1 TO RECORDS-READ.
025900 0100-EXIT.
026000     EXIT.
026100
026200 0110-LOAD-USERS.
026300     MOVE "0110-LOAD-USERS" TO PARA-NAME.
026400     MOVE "N" TO USER-EOF-SW.
026500     SET USER-IDX TO 1.
026600     OPEN INPUT USERFILE.
026700     PERFORM 0115-READ-USER-ROW THRU 0115-EXIT
026800         UNTIL USER-AT-EOF OR USER-IDX > 200.
026900     CLOSE USERFILE.
027000 0110-EXIT.
027100     EXIT.
027200
027300 0115-READ-USER-ROW.
027400     READ USERFILE INTO WS-USER-ROW(USER-IDX)
027500         AT END
027600             MOVE "Y" TO USER-EOF-SW
027700             GO TO 0115-EXIT
027800     END-READ.
027900     SET USER-IDX UP BY 1.
028000     ADD 1 TO WS-USER-COUNT.
028100 0115-EXIT.
028200     EXIT.
028300
028400 0120-LOAD-SLOTS.
028500     MOVE "0120-LOAD-SLOTS" TO PARA-NAME.
028600     MOVE "N" TO SLOT-EOF-SW.
028700     SET SLOT-IDX TO 1.
028800     OPEN INPUT SLOTFILE.
028900     PERFORM 0125-READ-SLOT-ROW THRU 0125-EXIT
029000         UNTIL SLOT-AT-EOF OR SLOT-IDX > 15.
029100     CLOSE SLOTFILE.
029200     IF SLOT-IDX = 1
029300         PERFORM 0128-BUILD-DEFAULT-SLOTS THRU 0128-EXIT.
029400 0120-EXIT.
029500     EXIT.
029600
029700 0125-READ-SLOT-ROW.
029800     READ SLOTFILE INTO WS-SLOT-ROW(SLOT-IDX)
029900         AT END
030000             MOVE "Y" TO SLOT-EOF-SW
030100             GO TO 0125-EXIT
030200     END-READ.
030300     SET SLOT-IDX UP BY 1.
030400 0125-EXIT.
030500     EXIT.
030600
030700 0128-BUILD-DEFAULT-SLOTS.
030800     PERFORM 0129-INIT-SLOT-ROW THRU 0129-EXIT
030900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.
031000 0128-EXIT.
031100     EXIT.
031200
031300 0129-INIT-SLOT-ROW.
031400     MOVE WS-I TO SLOT-ID(WS-I).
031500     IF WS-I <= 8
031600         MOVE "CR" TO SLOT-TYPE(WS-I)
031700     ELSE
031800     IF WS-I <= 12
031900         MOVE "BK" TO SLOT-TYPE(WS-I)
032000     ELSE
032100         MOVE "EV" TO SLOT-TYPE(WS-I).
032200     MOVE "N" TO SLOT-OCCUPIED(WS-I).
032300     MOVE SPACES TO SLOT-USERNAME(WS-I).
032400     MOVE SPACES TO SLOT-VEH-TYPE(WS-I).
032500     MOVE SPACES TO SLOT-OCCUPIED-AT(WS-I).
032600 0129-EXIT.
032700     EXIT.
032800
032900 0130-LOAD-RESERVATIONS.
033000     MOVE "0130-LOAD-RESERVATIONS" TO PARA-NAME.
033100     MOVE "N" TO RESV-EOF-SW.
033200     SET RESV-IDX TO 1.
033300     OPEN INPUT RESVFILE.
033400     PERFORM 0135-READ-RESV-ROW THRU 0135-EXIT
033500         UNTIL RESV-AT-EOF OR RESV-IDX > 50.
033600     CLOSE RESVFILE.
033700 0130-EXIT.
033800     EXIT.
033900
034000 0135-READ-RESV-ROW.
034100     READ RESVFILE INTO WS-RESV-ROW(RESV-IDX)
034200         AT END
034300             MOVE "Y" TO RESV-EOF-SW
034400             GO TO 0135-EXIT
034500     END-READ.
034600     SET RESV-IDX UP BY 1.
034700     ADD 1 TO WS-RESV-COUNT.
034800 0135-EXIT.
034900     EXIT.
035000
035100 0140-BUILD-NOW-TS.
035200     MOVE "0140-BUILD-NOW-TS" TO PARA-NAME.
035300     ACCEPT WS-ACCEPT-DATE FROM DATE.
035400     ACCEPT WS-ACCEPT-TIME FROM TIME.
035500     IF WS-ACC-YY < 50
035600         COMPUTE WS-NOW-YYYY = 2000 + WS-ACC-YY
035700     ELSE
035800         COMPUTE WS-NOW-YYYY = 1900 + WS-ACC-YY.
035900     STRING WS-NOW-YYYY   DELIMITED BY SIZE
036000            "-"           DELIMITED BY SIZE
036100            WS-ACC-MM     DELIMITED BY SIZE
036200            "-"           DELIMITED BY SIZE
036300            WS-ACC-DD     DELIMITED BY SIZE
036400            " "           DELIMITED BY SIZE
036500            WS-ACC-HH     DELIMITED BY SIZE
036600            ":"           DELIMITED BY SIZE
036700            WS-ACC-MI     DELIMITED BY SIZE
036800            ":"           DELIMITED BY SIZE
036900            WS-ACC-SS     DELIMITED BY SIZE
037000       INTO WS-NOW-TS.
037100 0140-EXIT.
037200     EXIT.
037300
037400 0500-MAINLINE.
037500     MOVE "0500-MAINLINE" TO PARA-NAME.
037600     IF PARK-REQUEST
037700         PERFORM 0600-PROCESS-PARK-EVT THRU 0600-EXIT
037800     ELSE
037900         PERFORM 0700-PROCESS-EXIT-EVT THRU 0700-EXIT.
038000
038100     READ PARKEDIT INTO PARK-EVENT-REC
038200         AT END
038300             MOVE "N" TO MORE-PARKEVTS-SW
038400             GO TO 0500-EXIT
038500     END-READ.
038600     ADD 1 TO RECORDS-READ.
038700 0500-EXIT.
038800     EXIT.
038900
039000 0600-PROCESS-PARK-EVT.
039100     MOVE "0600-PROCESS-PARK-EVT" TO PARA-NAME.
039200     MOVE EVT-VEH-TYPE TO SA-VEH-TYPE.
039300     CALL "SLOTALOC" USING SLOTALOC-PARMS-WS,
039400                            WS-SLOT-TABLE,
039500                            WS-SLOT-CONTROL,
039600                            CALC-CALL-RET-CODE.
039700
039800     IF SA-FOUND-SW = "N"
039900         PERFORM 0620-PARK-REJECT THRU 0620-EXIT
040000         GO TO 0600-EXIT.
040100
040200     SET SLOT-IDX TO SA-FOUND-SLOT.
040300     MOVE "Y"             TO SLOT-OCCUPIED(SA-FOUND-SLOT).
040400     MOVE EVT-USERNAME    TO SLOT-USERNAME(SA-FOUND-SLOT).
040500     MOVE EVT-VEH-TYPE    TO SLOT-VEH-TYPE(SA-FOUND-SLOT).
040600     MOVE EVT-TIMESTAMP   TO SLOT-OCCUPIED-AT(SA-FOUND-SLOT).
040700     ADD 1 TO PARKS-PROCESSED.
040800 0600-EXIT.
040900     EXIT.
041000
041100 0620-PARK-REJECT.
041200     MOVE "0620-PARK-REJECT" TO PARA-NAME.
041300     ADD 1 TO REJECTS-PROCESSED.
041400     MOVE SPACES TO SYSOUT-REC.
041500     STRING "NO SLOT AVAILABLE FOR USER "  DELIMITED BY SIZE
041600            EVT-USERNAME                   DELIMITED BY SIZE
041700       INTO SYSOUT-REC.
041800     WRITE SYSOUT-REC.
041900 0620-EXIT.
042000     EXIT.
042100
042200 0700-PROCESS-EXIT-EVT.
042300     MOVE "0700-PROCESS-EXIT-EVT" TO PARA-NAME.
042400     PERFORM 0720-FIND-SLOT-BY-ID THRU 0720-EXIT.
042500
042600     IF NOT SLOT-WAS-FOUND
042700         PERFORM 0740-EXIT-REJECT THRU 0740-EXIT
042800         GO TO 0700-EXIT.
042900
043000     IF SLOT-IS-FREE(WS-FOUND-SLOT-SUB)
043100         PERFORM 0740-EXIT-REJECT THRU 0740-EXIT
043200         GO TO 0700-EXIT.
043300
043400     PERFORM 0760-FIND-USER-VIP THRU 0760-EXIT.
043500     PERFORM 0780-CALC-AND-WRITE-BILL THRU 0780-EXIT.
043600     PERFORM 0790-FREE-SLOT THRU 0790-EXIT.
043700     ADD 1 TO EXITS-PROCESSED.
043800 0700-EXIT.
043900     EXIT.
044000
044100 0720-FIND-SLOT-BY-ID.
044200     MOVE "0720-FIND-SLOT-BY-ID" TO PARA-NAME.
044300     MOVE "N" TO SLOT-FOUND-SW.
044400     SET SLOT-IDX TO 1.
044500     SEARCH WS-SLOT-ROW
044600         AT END
044700             MOVE "N" TO SLOT-FOUND-SW
044800         WHEN SLOT-ID(SLOT-IDX) = EVT-SLOT-ID
044900             MOVE "Y" TO SLOT-FOUND-SW
045000             SET WS-FOUND-SLOT-SUB TO SLOT-IDX
045100     END-SEARCH.
045200 0720-EXIT.
045300     EXIT.
045400
045500 0740-EXIT-REJECT.
045600     MOVE "0740-EXIT-REJECT" TO PARA-NAME.
045700     ADD 1 TO REJECTS-PROCESSED.
045800     MOVE SPACES TO SYSOUT-REC.
045900     STRING "INVALID SLOT ON EXIT REQUEST, SLOT "
046000                                            DELIMITED BY SIZE
046100            EVT-SLOT-ID                     DELIMITED BY SIZE
046200       INTO SYSOUT-REC.
046300     WRITE SYSOUT-REC.
046400 0740-EXIT.
046500     EXIT.
046600
046700 0760-FIND-USER-VIP.
046800     MOVE "0760-FIND-USER-VIP" TO PARA-NAME.
046900     MOVE "N" TO USER-FOUND-SW.
047000     MOVE "N" TO CC-VIP-SW.
047100     SET USER-IDX TO 1.
047200     SEARCH WS-USER-ROW
047300         AT END
047400             MOVE "N" TO USER-FOUND-SW
047500         WHEN USER-NAME(USER-IDX) =
047600                             SLOT-USERNAME(WS-FOUND-SLOT-SUB)
047700             MOVE "Y" TO USER-FOUND-SW
047800             SET WS-FOUND-USER-SUB TO USER-IDX
047900     END-SEARCH.
048000     IF USER-WAS-FOUND AND USER-IS-VIP(WS-FOUND-USER-SUB)
048100         MOVE "Y" TO CC-VIP-SW.
048200 0760-EXIT.
048300     EXIT.
048400
048500 0780-CALC-AND-WRITE-BILL.
048600     MOVE "0780-CALC-AND-WRITE-BILL" TO PARA-NAME.
048700     MOVE SLOT-OCCUPIED-AT(WS-FOUND-SLOT-SUB) TO CC-LOGIN-TS.
048800     MOVE EVT-TIMESTAMP                       TO CC-LOGOUT-TS.
048900     MOVE SLOT-VEH-TYPE(WS-FOUND-SLOT-SUB)    TO CC-VEH-TYPE.
049000     MOVE "N" TO CC-FREE-SW.
049100
049200     CALL "CLCLCOST" USING CLCLCOST-PARMS-WS, CALC-CALL-RET-CODE.
049300
049400     MOVE EVT-SLOT-ID                        TO BILL-SLOT-ID.
049500     MOVE SLOT-USERNAME(WS-FOUND-SLOT-SUB)   TO BILL-USERNAME.
049600     MOVE SLOT-OCCUPIED-AT(WS-FOUND-SLOT-SUB)
049700                                              TO BILL-LOGIN-TIME.
049800     MOVE EVT-TIMESTAMP                      TO BILL-LOGOUT-TIME.
049900     MOVE CC-COST-RESULT                     TO BILL-COST.
050000     MOVE CC-COST-RESULT                     TO BILL-COST-O.
050100     MOVE CC-FREE-SW                         TO BILL-FREE-SW.
050200
050300     WRITE BILL-REC-OUT FROM BILL-OUTPUT-AREA.
050400 0780-EXIT.
050500     EXIT.
050600
050700 0790-FREE-SLOT.
050800     MOVE "0790-FREE-SLOT" TO PARA-NAME.
050900     MOVE "N" TO SLOT-OCCUPIED(WS-FOUND-SLOT-SUB).
051000     MOVE SPACES TO SLOT-USERNAME(WS-FOUND-SLOT-SUB).
051100     MOVE SPACES TO SLOT-VEH-TYPE(WS-FOUND-SLOT-SUB).
051200     MOVE SPACES TO SLOT-OCCUPIED-AT(WS-FOUND-SLOT-SUB).
051300 0790-EXIT.
051400     EXIT.
051500
051600 0800-CLOSE-FILES.
051700     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
051800     CLOSE PARKEDIT, BILLS, SYSOUT.
051900 0800-EXIT.
052000     EXIT.
052100
052200 0850-REWRITE-SLOTS.
052300     MOVE "0850-REWRITE-SLOTS" TO PARA-NAME.
052400     OPEN OUTPUT SLOTFILE.
052500     PERFORM 0855-WRITE-SLOT-ROW THRU 0855-EXIT
052600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.
052700     CLOSE SLOTFILE.
052800 0850-EXIT.
052900     EXIT.
053000
053100 0855-WRITE-SLOT-ROW.
053200     WRITE SLOT-REC-IO FROM WS-SLOT-ROW(WS-I).
053300 0855-EXIT.
053400     EXIT.
053500
053600 0860-REWRITE-RESVS.
053700     MOVE "0860-REWRITE-RESVS" TO PARA-NAME.
053800     OPEN OUTPUT RESVFILE.
053900     IF WS-RESV-COUNT > 0
054000         PERFORM 0865-WRITE-RESV-ROW THRU 0865-EXIT
054100             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RESV-COUNT.
054200     CLOSE RESVFILE.
054300 0860-EXIT.
054400     EXIT.
054500
054600 0865-WRITE-RESV-ROW.
054700     WRITE RESV-REC-IO FROM WS-RESV-ROW(WS-I).
054800 0865-EXIT.
054900     EXIT.
055000
055100 0900-CLEANUP.
055200     MOVE "0900-CLEANUP" TO PARA-NAME.
055300     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
055400     PERFORM 0850-REWRITE-SLOTS THRU 0850-EXIT.
055500     PERFORM 0860-REWRITE-RESVS THRU 0860-EXIT.
055600
055700     DISPLAY "** PARK-EVENTS READ **".
055800     DISPLAY RECORDS-READ.
055900     DISPLAY "** PARKS PROCESSED **".
056000     DISPLAY PARKS-PROCESSED.
056100     DISPLAY "** EXITS PROCESSED **".
056200     DISPLAY EXITS-PROCESSED.
056300     DISPLAY "** REJECTED EVENTS **".
056400     DISPLAY REJECTS-PROCESSED.
056500     DISPLAY "******** NORMAL END OF JOB PARKUPDT ********".
056600 0900-EXIT.
056700     EXIT.
056800
056900 1000-ABEND-RTN.
057000     OPEN OUTPUT SYSOUT.
057100     WRITE SYSOUT-REC FROM ABEND-REC.
057200     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
057300     DISPLAY "*** ABNORMAL END OF JOB-PARKUPDT ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
