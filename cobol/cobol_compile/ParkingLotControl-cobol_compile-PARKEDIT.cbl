000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PARKEDIT.
000300 AUTHOR. J W KIRBY.
000400 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PARK/EXIT EVENT FILE
001300*          PRODUCED BY THE LOT-CONTROL KIOSK FEED.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY ARRIVAL OR DEPARTURE
001600*          REQUEST RECEIVED DURING THE DAY, IN ARRIVAL ORDER.
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST A NUMBER OF
001900*          CRITERIA, WRITES A "GOOD" EVENT OUTPUT FILE AND AN
002000*          ERROR LISTING FOR ANYTHING THAT FAILS EDIT.
002100*
002200******************************************************************
002300*
002400*          INPUT FILE              -   LOT0001.PARKEVTS
002500*
002600*          OUTPUT FILE PRODUCED    -   LOT0001.PARKEDIT
002700*
002800*          ERROR FILE PRODUCED     -   LOT0001.PARKERR
002900*
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*  CHANGE LOG
003400*   1989-04-11  JWK  LOT-0003  ORIGINAL PARK-EVENT EDIT PROGRAM
003500*   1991-11-20  RDT  LOT-0014  ADDED VEHICLE-TYPE CODE EDIT
003600*   1995-06-05  HAM  LOT-0041  ADDED SLOT-ID RANGE EDIT FOR EXIT
003700*                              EVENTS (MUST BE 01-15)
003800*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - TIMESTAMP FIELD IS
003900*                              4-DIGIT YEAR ALREADY, NO CHANGE
004000*   2009-11-04  JWK  LOT-0001  ORIGINAL PARK/EXIT EVENT EDIT,
004100*                              SPLIT FROM THE OLD COMBINED EDIT
004200*   2016-06-30  HAM  LOT-0204  ERROR FILE NOW CARRIES FULL 39-
004300*                              BYTE EVENT RECORD BEHIND MESSAGE
004400*   2021-03-09  CLN  LOT-0251  REJECT EVENTS WHOSE TIMESTAMP YEAR
004500*                              DOES NOT MATCH TODAY - FEED GOT
004600*                              STALE CARRYOVER RECS FROM PRIOR RUN
004700*   2026-08-10  CLN  LOT-0267  LOT-0251 REJECTED EVERY RECORD NOT
004800*                              DATED TO THE RUN DAY - KILLED ALL
004900*                              STATIC/REPLAY TEST DATA AND WAS NOT
005000*                              A REQUIRED EDIT.  CHECK REMOVED.
005100*   2026-08-10  CLN  LOT-0268  VEHICLE-TYPE EDIT NOW CHECKS THE
005200*                              VEHTYPE CATALOG INSTEAD OF "CR"/
005300*                              "BK"/"EV" LITERALS - SAME CATALOG
005400*                              SLOTALOC/CLCLCOST USE (LOT-0263/4)
005500*   2026-08-10  CLN  LOT-0269  REST-OF-REC WAS ONLY 38 BYTES -
005600*                              LAST DIGIT OF EVT-TS-SS WAS
005700*                              TRUNCATED ON EVERY ERROR LISTING,
005800*                              CONTRARY TO LOT-0204.  WIDENED TO
005900*                              39 AND DROPPED THE NOW-REDUNDANT
006000*                              TRAILING FILLER ITEM.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT PARKEVTS
007500     ASSIGN TO UT-S-PARKEVTS
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS IFCODE.
007800
007900     SELECT PARKEDIT
008000     ASSIGN TO UT-S-PARKEDIT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT PARKERR
008500     ASSIGN TO UT-S-PARKERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS EFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(100).
009800
009900 FD  PARKEVTS
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 39 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PARK-EVENT-REC-IN.
010500 01  PARK-EVENT-REC-IN PIC X(39).
010600
010700 FD  PARKEDIT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 39 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS PARK-EVENT-REC-OUT.
011300 01  PARK-EVENT-REC-OUT PIC X(39).
011400
011500 FD  PARKERR
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 79 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS PARK-EVENT-REC-ERR.
012100 01  PARK-EVENT-REC-ERR.
012200     05  ERR-MSG                     PIC X(40).
012300     05  REST-OF-REC                 PIC X(39).
012400 01  PARK-EVENT-REC-ERR-FLAT REDEFINES PARK-EVENT-REC-ERR
012500                                 PIC X(79).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  IFCODE                  PIC X(2).
013100         88  CODE-READ               VALUE SPACES.
013200         88  NO-MORE-DATA             VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88  CODE-WRITE              VALUE SPACES.
013500     05  EFCODE                  PIC X(2).
013600         88  CODE-ERR-WRITE           VALUE SPACES.
013700     05  FILLER                  PIC X(04) VALUE SPACES.
013800
013900 01  MORE-PARKEVTS-SW            PIC X(1) VALUE SPACE.
014000     88  NO-MORE-PARKEVTS            VALUE "N".
014100     88  MORE-PARKEVTS                VALUE " ".
014200
014300 01  EVENT-VALID-SW               PIC X(1) VALUE "Y".
014400     88  EVENT-IS-VALID               VALUE "Y".
014500     88  EVENT-IS-INVALID             VALUE "N".
014600
014700 COPY PARKEVT.
014800
014900 COPY VEHTYPE.
015000
015100 01  COUNTERS-AND-ACCUMULATORS.
015200     05  RECORDS-READ             PIC S9(9) COMP.
015300     05  RECORDS-WRITTEN          PIC S9(9) COMP.
015400     05  ERROR-RECS               PIC S9(7) COMP.
015500     05  FILLER                   PIC X(04) VALUE SPACES.
015600
015700 COPY ABENDREC.
015800
015900 PROCEDURE DIVISION.
016000     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
016100     PERFORM 0100-MAINLINE THRU 0100-EXIT
016200             UNTIL NO-MORE-PARKEVTS.
016300     PERFORM 0900-CLEANUP THRU 0900-EXIT.
016400     MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600
016700 0000-HOUSEKEEPING.
016800     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
016900     DISPLAY "******** BEGIN JOB PARKEDIT ********".
017000     OPEN INPUT  PARKEVTS.
017100     OPEN OUTPUT PARKEDIT.
017200     OPEN OUTPUT PARKERR.
017300     OPEN OUTPUT SYSOUT.
017400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017500
017600     READ PARKEVTS INTO PARK-EVENT-REC
017700         AT END
017800             MOVE "N" TO MORE-PARKEVTS-SW
017900             GO TO 0000-EXIT
018000     END-READ.
018100     ADD 1 TO RECORDS-READ.
018200 0000-EXIT.
018300     EXIT.
018400
018500 0100-MAINLINE.
018600     MOVE "0100-MAINLINE" TO PARA-NAME.
018700     MOVE "Y" TO EVENT-VALID-SW.
018800     PERFORM 0300-FIELD-EDITS THRU 0300-EXIT.
018900
019000     IF EVENT-IS-INVALID
019100         ADD 1 TO ERROR-RECS
019200         PERFORM 0710-WRITE-PARKERR THRU 0710-EXIT
019300     ELSE
019400         ADD 1 TO RECORDS-WRITTEN
019500         PERFORM 0700-WRITE-PARKEDIT THRU 0700-EXIT
019600     END-IF.
019700
019800     READ PARKEVTS INTO PARK-EVENT-REC
019900         AT END
020000             MOVE "N" TO MORE-PARKEVTS-SW
020100             GO TO 0100-EXIT
020200     END-READ.
020300     ADD 1 TO RECORDS-READ.
020400 0100-EXIT.
020500     EXIT.
020600
020700 0300-FIELD-EDITS.
020800     MOVE "0300-FIELD-EDITS" TO PARA-NAME.
020900
021000     IF NOT PARK-REQUEST AND NOT EXIT-REQUEST
021100         MOVE "N" TO EVENT-VALID-SW
021200         GO TO 0300-EXIT.
021300
021400     IF EVT-TIMESTAMP = SPACES
021500         MOVE "N" TO EVENT-VALID-SW
021600         GO TO 0300-EXIT.
021700
021800     IF PARK-REQUEST
021900         PERFORM 0350-EDIT-PARK-FIELDS THRU 0350-EXIT
022000     ELSE
022100         PERFORM 0400-EDIT-EXIT-FIELDS THRU 0400-EXIT.
022200 0300-EXIT.
022300     EXIT.
022400
022500 0350-EDIT-PARK-FIELDS.
022600     MOVE "0350-EDIT-PARK-FIELDS" TO PARA-NAME.
022700     IF EVT-USERNAME = SPACES
022800         MOVE "N" TO EVENT-VALID-SW
022900         GO TO 0350-EXIT.
023000
023100***  VEHICLE TYPE MUST MATCH A VEHTYPE CATALOG ROW - REPLACES THE
023200***  OLD "CR"/"BK"/"EV" LITERAL CHAIN (LOT-0268)
023300     SET VEHCAT-IDX TO 1.
023400     SEARCH WS-VEHCAT-ROW
023500         AT END
023600             MOVE "N" TO EVENT-VALID-SW
023700         WHEN VEH-TYPE-CODE(VEHCAT-IDX) = EVT-VEH-TYPE
023800             CONTINUE
023900     END-SEARCH.
024000 0350-EXIT.
024100     EXIT.
024200
024300 0400-EDIT-EXIT-FIELDS.
024400     MOVE "0400-EDIT-EXIT-FIELDS" TO PARA-NAME.
024500     IF EVT-SLOT-ID < 1 OR EVT-SLOT-ID > 15
024600         MOVE "N" TO EVENT-VALID-SW.
024700 0400-EXIT.
024800     EXIT.
024900
025000 0700-WRITE-PARKEDIT.
025100     MOVE "0700-WRITE-PARKEDIT" TO PARA-NAME.
025200     WRITE PARK-EVENT-REC-OUT FROM PARK-EVENT-REC.
025300 0700-EXIT.
025400     EXIT.
025500
025600 0710-WRITE-PARKERR.
025700     MOVE "0710-WRITE-PARKERR" TO PARA-NAME.
025800     MOVE SPACES TO PARK-EVENT-REC-ERR-FLAT.
025900     MOVE "** PARK-EVENT FAILED FIELD EDITS **" TO ERR-MSG.
026000     MOVE PARK-EVENT-REC TO REST-OF-REC.
026100     WRITE PARK-EVENT-REC-ERR.
026200 0710-EXIT.
026300     EXIT.
026400
026500 0800-CLOSE-FILES.
026600     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
026700     CLOSE PARKEVTS, PARKEDIT, PARKERR, SYSOUT.
026800 0800-EXIT.
026900     EXIT.
027000
027100 0900-CLEANUP.
027200     MOVE "0900-CLEANUP" TO PARA-NAME.
027300     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
027400     DISPLAY "** PARK-EVENTS READ **".
027500     DISPLAY RECORDS-READ.
027600     DISPLAY "** PARK-EVENTS WRITTEN **".
027700     DISPLAY RECORDS-WRITTEN.
027800     DISPLAY "** PARK-EVENTS IN ERROR **".
027900     DISPLAY ERROR-RECS.
028000     DISPLAY "******** NORMAL END OF JOB PARKEDIT ********".
028100 0900-EXIT.
028200     EXIT.
028300
028400 1000-ABEND-RTN.
028500     WRITE SYSOUT-REC FROM ABEND-REC.
028600     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
028700     MOVE 16 TO RETURN-CODE.
028800     DIVIDE ZERO-VAL INTO ONE-VAL.
028900     GOBACK.
