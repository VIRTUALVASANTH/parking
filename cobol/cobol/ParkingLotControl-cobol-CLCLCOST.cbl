000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  CLCLCOST                                                      *
000400*  PARKING FEE CALCULATION SUBPROGRAM - CALLED BY PARKUPDT ON    *
000500*  EVERY EXIT EVENT.  COMPUTES BASE COST + PER-SECOND RATE,      *
000600*  EV CHARGING SURCHARGE AND VIP DISCOUNT FROM THE ELAPSED TIME  *
000700*  BETWEEN THE PARK AND EXIT TIMESTAMPS.  NO INTRINSIC FUNCTIONS *
000800*  ARE USED - ELAPSED SECONDS ARE COMPUTED FROM A MANUAL DAY-    *
000900*  NUMBER ALGORITHM SO THE LOGIC RUNS ON THE SHOP'S OLDER        *
001000*  COMPILERS AS WELL AS THE NEWER ONES.                          *
001100******************************************************************
001200*  CHANGE LOG
001300*   1989-04-11  JWK  LOT-0002  ORIGINAL COST-CALCULATION RTN
001400*   1990-09-24  JWK  LOT-0008  ADDED EV CHARGING SURCHARGE STEP
001500*   1992-01-30  RDT  LOT-0019  ADDED VIP DISCOUNT STEP
001600*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - DAY-NUMBER ALGORITHM
001700*                              USES 4-DIGIT YEARS THROUGHOUT,
001800*                              NO CHANGES REQUIRED
001900*   2003-06-19  HAM  LOT-0088  ADDED DEFENSIVE CHECK FOR BLANK
002000*                              OR UNRECOGNIZED INPUT FIELDS
002100*   2015-10-02  CLN  LOT-0181  ADDED FREE-EXIT OVERRIDE FLAG
002200*   2016-06-30  HAM  LOT-0204  ROUNDING MOVED TO FINAL COMPUTE
002300*                              ONLY, PER AUDIT FINDING 16-114
002400*   2026-08-10  CLN  LOT-0263  16-114 FIX NEVER ACTUALLY TOOK -
002500*                              ROUNDED CLAUSES WERE STILL ON ALL
002600*                              3 INTERMEDIATE COMPUTES.  WIDENED
002700*                              WS-RUNNING-COST TO 4 DECIMALS AND
002800*                              ROUND ONLY ON THE FINAL RESULT MOVE
002900*   2026-08-10  CLN  LOT-0264  EV SURCHARGE RATE AND THE VEHICLE-
003000*                              TYPE VALIDITY TEST NOW COME FROM
003100*                              THE VEHTYPE CATALOG INSTEAD OF A
003200*                              LOCAL RATE CONSTANT AND "CR"/"BK"/
003300*                              "EV" LITERALS
003400******************************************************************
003500 PROGRAM-ID.  CLCLCOST.
003600 AUTHOR. J W KIRBY.
003700 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
003800 DATE-WRITTEN. 04/11/89.
003900 DATE-COMPILED. 04/11/89.
004000 SECURITY. NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  WS-VALID-SW             PIC X(01) VALUE "Y".
005600         88  WS-INPUT-VALID          VALUE "Y".
005700         88  WS-INPUT-INVALID        VALUE "N".
005800     05  FILLER                  PIC X(09) VALUE SPACES.
005900
006000 01  RATE-CONSTANTS.
006100     05  WS-BASE-COST            PIC S9(3)V99  COMP-3 VALUE 10.00.
006200     05  WS-COST-PER-SECOND      PIC S9(1)V999 COMP-3 VALUE 0.100.
006300     05  WS-VIP-MULTIPLIER       PIC S9(1)V99  COMP-3 VALUE 0.80.
006400     05  FILLER                  PIC X(05) VALUE SPACES.
006500
006600     COPY VEHTYPE.
006700
006800 01  WS-RUNNING-TOTALS.
006900     05  WS-RUNNING-COST         PIC S9(7)V9999 COMP-3 VALUE ZERO.
007000     05  WS-ELAPSED-SECONDS      PIC S9(9) COMP VALUE ZERO.
007100     05  WS-LOGIN-DAYNUM         PIC S9(9) COMP VALUE ZERO.
007200     05  WS-LOGOUT-DAYNUM        PIC S9(9) COMP VALUE ZERO.
007300     05  FILLER                  PIC X(04) VALUE SPACES.
007400
007500***  CUMULATIVE-DAYS-BEFORE-MONTH CONSTANT TABLE (NON-LEAP YEAR)
007600***  SEEDED AS A SINGLE LITERAL AND REDEFINED AS AN OCCURS TABLE
007700 01  WS-CUM-DAYS-CONST.
007800     05  FILLER   PIC X(36)
007900           VALUE "000031059090120151181212243273304334".
008000
008100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-CONST.
008200     05  WS-CUM-DAYS         PIC 9(03) OCCURS 12 TIMES.
008300
008400 01  WS-DAYNUM-WORK.
008500     05  WS-CALC-YYYY            PIC 9(04).
008600     05  WS-CALC-MM              PIC 9(02).
008700     05  WS-CALC-DD              PIC 9(02).
008800     05  WS-CALC-DAYNUM          PIC S9(9) COMP.
008900     05  WS-Y-MINUS-1            PIC S9(9) COMP.
009000     05  WS-LEAP-BEFORE          PIC S9(9) COMP.
009100     05  WS-DIV-Q                PIC S9(9) COMP.
009200     05  WS-DIV-R                PIC S9(9) COMP.
009300     05  WS-LEAP-SW              PIC X(01) VALUE "N".
009400         88  WS-IS-LEAP-YEAR         VALUE "Y".
009500     05  FILLER                  PIC X(03) VALUE SPACES.
009600
009700 LINKAGE SECTION.
009800 01  CLCLCOST-PARMS.
009900     05  CC-LOGIN-TS             PIC X(19).
010000     05  CC-LOGIN-PARTS REDEFINES CC-LOGIN-TS.
010100         10  CC-LOGIN-YYYY           PIC 9(04).
010200         10  FILLER                  PIC X(01).
010300         10  CC-LOGIN-MM             PIC 9(02).
010400         10  FILLER                  PIC X(01).
010500         10  CC-LOGIN-DD             PIC 9(02).
010600         10  FILLER                  PIC X(01).
010700         10  CC-LOGIN-HH             PIC 9(02).
010800         10  FILLER                  PIC X(01).
010900         10  CC-LOGIN-MI             PIC 9(02).
011000         10  FILLER                  PIC X(01).
011100         10  CC-LOGIN-SS             PIC 9(02).
011200     05  CC-LOGOUT-TS            PIC X(19).
011300     05  CC-LOGOUT-PARTS REDEFINES CC-LOGOUT-TS.
011400         10  CC-LOGOUT-YYYY          PIC 9(04).
011500         10  FILLER                  PIC X(01).
011600         10  CC-LOGOUT-MM            PIC 9(02).
011700         10  FILLER                  PIC X(01).
011800         10  CC-LOGOUT-DD            PIC 9(02).
011900         10  FILLER                  PIC X(01).
012000         10  CC-LOGOUT-HH            PIC 9(02).
012100         10  FILLER                  PIC X(01).
012200         10  CC-LOGOUT-MI            PIC 9(02).
012300         10  FILLER                  PIC X(01).
012400         10  CC-LOGOUT-SS            PIC 9(02).
012500     05  CC-VEH-TYPE             PIC X(02).
012600     05  CC-VIP-SW               PIC X(01).
012700         88  CC-IS-VIP               VALUE "Y".
012800     05  CC-FREE-SW              PIC X(01).
012900         88  CC-IS-FREE              VALUE "Y".
013000     05  CC-COST-RESULT          PIC S9(5)V99 COMP-3.
013100     05  FILLER                  PIC X(05).
013200
013300 01  RETURN-CD                      PIC 9(4) COMP.
013400
013500 PROCEDURE DIVISION USING CLCLCOST-PARMS, RETURN-CD.
013600     MOVE ZERO TO WS-RUNNING-COST.
013700     PERFORM 0700-DEFENSIVE-CHECK THRU 0700-EXIT.
013800
013900     IF WS-INPUT-VALID
014000         PERFORM 0100-CALC-ELAPSED THRU 0100-EXIT
014100         PERFORM 0200-CALC-BASE-COST THRU 0200-EXIT
014200         PERFORM 0300-CALC-EV-SURCHARGE THRU 0300-EXIT
014300         PERFORM 0400-CALC-VIP-DISCOUNT THRU 0400-EXIT
014400     END-IF.
014500
014600     PERFORM 0600-APPLY-OVERRIDE THRU 0600-EXIT.
014700
014800     COMPUTE CC-COST-RESULT ROUNDED = WS-RUNNING-COST.
014900     MOVE ZERO TO RETURN-CD.
015000     GOBACK.
015100
015200 0100-CALC-ELAPSED.
015300***  CONVERT LOGIN AND LOGOUT DATES TO A DAY NUMBER AND TAKE
015400***  THE DIFFERENCE IN SECONDS - NO FUNCTION MOD, NO FUNCTION
015500***  ANYTHING, MANUAL ARITHMETIC ONLY PER SHOP STANDARD
015600     MOVE CC-LOGIN-YYYY TO WS-CALC-YYYY.
015700     MOVE CC-LOGIN-MM TO WS-CALC-MM.
015800     MOVE CC-LOGIN-DD TO WS-CALC-DD.
015900     PERFORM 0150-CALC-DAYNUM THRU 0150-EXIT.
016000     MOVE WS-CALC-DAYNUM TO WS-LOGIN-DAYNUM.
016100
016200     MOVE CC-LOGOUT-YYYY TO WS-CALC-YYYY.
016300     MOVE CC-LOGOUT-MM TO WS-CALC-MM.
016400     MOVE CC-LOGOUT-DD TO WS-CALC-DD.
016500     PERFORM 0150-CALC-DAYNUM THRU 0150-EXIT.
016600     MOVE WS-CALC-DAYNUM TO WS-LOGOUT-DAYNUM.
016700
016800     COMPUTE WS-ELAPSED-SECONDS =
016900         ((WS-LOGOUT-DAYNUM - WS-LOGIN-DAYNUM) * 86400)
017000       + ((CC-LOGOUT-HH * 3600) + (CC-LOGOUT-MI * 60)
017100            + CC-LOGOUT-SS)
017200       - ((CC-LOGIN-HH * 3600) + (CC-LOGIN-MI * 60)
017300            + CC-LOGIN-SS).
017400
017500     IF WS-ELAPSED-SECONDS < 0
017600         MOVE ZERO TO WS-ELAPSED-SECONDS.
017700 0100-EXIT.
017800     EXIT.
017900
018000 0150-CALC-DAYNUM.
018100     COMPUTE WS-Y-MINUS-1 = WS-CALC-YYYY - 1.
018200     DIVIDE WS-Y-MINUS-1 BY 4 GIVING WS-DIV-Q
018300                              REMAINDER WS-DIV-R.
018400     MOVE WS-DIV-Q TO WS-LEAP-BEFORE.
018500     DIVIDE WS-Y-MINUS-1 BY 100 GIVING WS-DIV-Q
018600                               REMAINDER WS-DIV-R.
018700     SUBTRACT WS-DIV-Q FROM WS-LEAP-BEFORE.
018800     DIVIDE WS-Y-MINUS-1 BY 400 GIVING WS-DIV-Q
018900                               REMAINDER WS-DIV-R.
019000     ADD WS-DIV-Q TO WS-LEAP-BEFORE.
019100
019200     PERFORM 0160-TEST-LEAP-YEAR THRU 0160-EXIT.
019300
019400     COMPUTE WS-CALC-DAYNUM =
019500         (WS-CALC-YYYY * 365) + WS-LEAP-BEFORE
019600          + WS-CUM-DAYS(WS-CALC-MM) + WS-CALC-DD.
019700
019800     IF WS-IS-LEAP-YEAR AND WS-CALC-MM > 2
019900         ADD 1 TO WS-CALC-DAYNUM.
020000 0150-EXIT.
020100     EXIT.
020200
020300 0160-TEST-LEAP-YEAR.
020400     MOVE "N" TO WS-LEAP-SW.
020500     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-DIV-Q
020600                              REMAINDER WS-DIV-R.
020700     IF WS-DIV-R = 0
020800         DIVIDE WS-CALC-YYYY BY 100 GIVING WS-DIV-Q
020900                                  REMAINDER WS-DIV-R
021000         IF WS-DIV-R NOT = 0
021100             MOVE "Y" TO WS-LEAP-SW
021200         ELSE
021300             DIVIDE WS-CALC-YYYY BY 400 GIVING WS-DIV-Q
021400                                      REMAINDER WS-DIV-R
021500             IF WS-DIV-R = 0
021600                 MOVE "Y" TO WS-LEAP-SW
021700             END-IF
021800         END-IF
021900     END-IF.
022000 0160-EXIT.
022100     EXIT.
022200
022300 0200-CALC-BASE-COST.
022400     COMPUTE WS-RUNNING-COST =
022500         WS-BASE-COST
022600       + (WS-COST-PER-SECOND * WS-ELAPSED-SECONDS).
022700 0200-EXIT.
022800     EXIT.
022900
023000 0300-CALC-EV-SURCHARGE.
023100     IF VEH-TYPE-IS-EV(VEHCAT-IDX)
023200         COMPUTE WS-RUNNING-COST =
023300             WS-RUNNING-COST
023400           + ((VEH-CHARGING-RATE(VEHCAT-IDX) / 3600)
023500                * WS-ELAPSED-SECONDS).
023600 0300-EXIT.
023700     EXIT.
023800
023900 0400-CALC-VIP-DISCOUNT.
024000     IF CC-IS-VIP
024100         COMPUTE WS-RUNNING-COST =
024200             WS-RUNNING-COST * WS-VIP-MULTIPLIER.
024300 0400-EXIT.
024400     EXIT.
024500
024600 0600-APPLY-OVERRIDE.
024700***  "FREE EXIT" OVERRIDE - SET BY THE CALLER, NEVER DRAWN AT
024800***  RANDOM BY THIS SUBPROGRAM (SEE SHOP STANDARDS MEMO 15-181)
024900     IF CC-IS-FREE
025000         MOVE ZERO TO WS-RUNNING-COST.
025100 0600-EXIT.
025200     EXIT.
025300
025400 0700-DEFENSIVE-CHECK.
025500     MOVE "Y" TO WS-VALID-SW.
025600     IF CC-LOGIN-TS = SPACES OR LOW-VALUES
025700         MOVE "N" TO WS-VALID-SW.
025800     IF CC-LOGOUT-TS = SPACES OR LOW-VALUES
025900         MOVE "N" TO WS-VALID-SW.
026000***  VEHICLE TYPE MUST MATCH A VEHTYPE CATALOG ROW - SETS
026100***  VEHCAT-IDX FOR 0300-CALC-EV-SURCHARGE BELOW
026200     SET VEHCAT-IDX TO 1.
026300     SEARCH WS-VEHCAT-ROW
026400         AT END
026500             MOVE "N" TO WS-VALID-SW
026600         WHEN VEH-TYPE-CODE(VEHCAT-IDX) = CC-VEH-TYPE
026700             CONTINUE
026800     END-SEARCH.
026900 0700-EXIT.
027000     EXIT.
