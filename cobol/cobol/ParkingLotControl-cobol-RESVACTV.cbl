000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  RESVACTV                                                      *
000400*  RESERVATION ACTIVATION SCAN - CALLED AT THE TOP OF EVERY      *
000500*  CONTROL LOOP IN PARKUPDT AND RESVBOOK, BEFORE ANY PARK-EVENT  *
000600*  OR BOOKING IS PROCESSED.  WALKS THE RESERVATION TABLE AND     *
000700*  FOR EACH ROW EITHER DROPS IT (SLOT NO LONGER EXISTS),         *
000800*  ACTIVATES IT (SLOT FREE AND TIME DUE) OR LEAVES IT PENDING.   *
000900******************************************************************
001000*  CHANGE LOG
001100*   1990-09-24  JWK  LOT-0009  ORIGINAL RESERVATION SCAN
001200*                              (CONVERTED FROM STAND-ALONE SEARCH
001300*                              STEP TO A CALLED SUBROUTINE)
001400*   1994-03-02  RDT  LOT-0031  DROP RESERVATION WHEN SLOT ID NO
001500*                              LONGER EXISTS IN SLOT TABLE
001600*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - TIME-DUE COMPARE USES
001700*                              4-DIGIT YEAR FIELDS, NO CHANGE
001800*   2007-08-14  HAM  LOT-0071  TABLE COMPRESSED IN PLACE ON DROP/
001900*                              ACTIVATE INSTEAD OF FLAGGING ROWS
002000******************************************************************
002100 PROGRAM-ID.  RESVACTV.
002200 AUTHOR. R D TANNER.
002300 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
002400 DATE-WRITTEN. 09/24/90.
002500 DATE-COMPILED. 09/24/90.
002600 SECURITY. NON-CONFIDENTIAL.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-SCAN-SUB             PIC S9(03) COMP VALUE ZERO.
004200     05  WS-SLOT-FOUND-SW        PIC X(01) VALUE "N".
004300         88  WS-SLOT-ROW-FOUND       VALUE "Y".
004400     05  FILLER                  PIC X(08) VALUE SPACES.
004500
004600 01  WS-NOW-PARTS.
004700     05  WS-NOW-YYYY             PIC 9(04).
004800     05  WS-NOW-MM               PIC 9(02).
004900     05  WS-NOW-DD               PIC 9(02).
005000     05  WS-NOW-HH               PIC 9(02).
005100     05  WS-NOW-MI               PIC 9(02).
005200     05  WS-NOW-SS               PIC 9(02).
005300     05  FILLER                  PIC X(05) VALUE SPACES.
005400
005500 LINKAGE SECTION.
005600 01  RESVACTV-PARMS.
005700     05  RA-NOW-TS               PIC X(19).
005800     05  RA-NOW-PARTS REDEFINES RA-NOW-TS.
005900         10  RA-NOW-YYYY             PIC 9(04).
006000         10  FILLER                  PIC X(01).
006100         10  RA-NOW-MM               PIC 9(02).
006200         10  FILLER                  PIC X(01).
006300         10  RA-NOW-DD               PIC 9(02).
006400         10  FILLER                  PIC X(01).
006500         10  RA-NOW-HH               PIC 9(02).
006600         10  FILLER                  PIC X(01).
006700         10  RA-NOW-MI               PIC 9(02).
006800         10  FILLER                  PIC X(01).
006900         10  RA-NOW-SS               PIC 9(02).
007000     05  FILLER                  PIC X(05).
007100
007200     COPY RESVTBL.
007300     COPY SLOTTBL.
007400
007500 01  RETURN-CD                      PIC 9(4) COMP.
007600
007700 PROCEDURE DIVISION USING RESVACTV-PARMS,
007800                           WS-RESERVATION-TABLE,
007900                           WS-RESERVATION-CONTROL,
008000                           WS-SLOT-TABLE,
008100                           WS-SLOT-CONTROL,
008200                           RETURN-CD.
008300     MOVE RA-NOW-TS TO WS-NOW-PARTS.
008400     MOVE RA-NOW-YYYY TO WS-NOW-YYYY.
008500     MOVE RA-NOW-MM   TO WS-NOW-MM.
008600     MOVE RA-NOW-DD   TO WS-NOW-DD.
008700     MOVE RA-NOW-HH   TO WS-NOW-HH.
008800     MOVE RA-NOW-MI   TO WS-NOW-MI.
008900     MOVE RA-NOW-SS   TO WS-NOW-SS.
009000
009100     MOVE 1 TO WS-SCAN-SUB.
009200     PERFORM 0100-SCAN-RESERVATIONS THRU 0100-EXIT
009300         UNTIL WS-SCAN-SUB > WS-RESV-COUNT.
009400
009500     MOVE ZERO TO RETURN-CD.
009600     GOBACK.
009700
009800 0100-SCAN-RESERVATIONS.
009900     PERFORM 0200-FIND-RESV-SLOT THRU 0200-EXIT.
010000
010100     IF NOT WS-SLOT-ROW-FOUND
010200         PERFORM 0500-DROP-RESV-ROW THRU 0500-EXIT
010300         GO TO 0100-EXIT.
010400
010500     IF SLOT-IS-OCCUPIED(SLOT-IDX)
010600         ADD 1 TO WS-SCAN-SUB
010700         GO TO 0100-EXIT.
010800
010900     IF RES-TIME(WS-SCAN-SUB) > RA-NOW-TS
011000         ADD 1 TO WS-SCAN-SUB
011100         GO TO 0100-EXIT.
011200
011300     PERFORM 0400-ACTIVATE-RESV-ROW THRU 0400-EXIT.
011400     PERFORM 0500-DROP-RESV-ROW THRU 0500-EXIT.
011500 0100-EXIT.
011600     EXIT.
011700
011800 0200-FIND-RESV-SLOT.
011900     MOVE "N" TO WS-SLOT-FOUND-SW.
012000     SET SLOT-IDX TO 1.
012100     SEARCH WS-SLOT-ROW
012200         AT END
012300             MOVE "N" TO WS-SLOT-FOUND-SW
012400         WHEN SLOT-ID(SLOT-IDX) = RES-SLOT-ID(WS-SCAN-SUB)
012500             MOVE "Y" TO WS-SLOT-FOUND-SW
012600     END-SEARCH.
012700 0200-EXIT.
012800     EXIT.
012900
013000 0400-ACTIVATE-RESV-ROW.
013100     MOVE "Y"                     TO SLOT-OCCUPIED(SLOT-IDX).
013200     MOVE RES-USERNAME(WS-SCAN-SUB) TO SLOT-USERNAME(SLOT-IDX).
013300     MOVE RES-VEH-TYPE(WS-SCAN-SUB) TO SLOT-VEH-TYPE(SLOT-IDX).
013400     MOVE RES-TIME(WS-SCAN-SUB)    TO
013500                               SLOT-OCCUPIED-AT(SLOT-IDX).
013600 0400-EXIT.
013700     EXIT.
013800
013900 0500-DROP-RESV-ROW.
014000***  COMPRESS THE TABLE IN PLACE - SHIFT EVERY ROW BELOW THIS
014100***  ONE UP BY ONE AND SHORTEN THE COUNT, RATHER THAN CARRY A
014200***  ROW-DELETED FLAG FORWARD (PER LOT-0071 ABOVE)
014300     PERFORM 0550-SHIFT-RESV-ROWS THRU 0550-EXIT
014400         VARYING RESV-IDX FROM WS-SCAN-SUB BY 1
014500         UNTIL RESV-IDX >= WS-RESV-COUNT.
014600
014700     IF WS-RESV-COUNT > 0
014800         SUBTRACT 1 FROM WS-RESV-COUNT.
014900 0500-EXIT.
015000     EXIT.
015100
015200 0550-SHIFT-RESV-ROWS.
015300     MOVE WS-RESV-ROW(RESV-IDX + 1) TO WS-RESV-ROW(RESV-IDX).
015400 0550-EXIT.
015500     EXIT.
