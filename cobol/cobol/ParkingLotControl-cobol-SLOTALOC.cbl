000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  SLOTALOC                                                      *
000400*  FIRST-FIT FREE-SLOT SEARCH, CALLED FROM PARKUPDT AND RESVBOOK *
000500*  ON EVERY PARK REQUEST AND EVERY RESERVATION BOOKING.  LOOKS   *
000600*  FOR THE LOWEST-NUMBERED SLOT THAT IS BOTH FREE AND SUITABLE   *
000700*  FOR THE REQUESTED VEHICLE TYPE (CR/EV SHARE CAR SLOTS).       *
000800******************************************************************
000900*  CHANGE LOG
001000*   1989-04-11  JWK  LOT-0001  ORIGINAL FIRST-FIT SLOT SEARCH
001100*   1991-02-18  JWK  LOT-0011  CORRECTED BIKE-SLOT SUITABILITY TES
001200*   1993-07-09  HAM  LOT-0052  ADDED EV-SLOT BRANCH TO SEARCH
001300*   1998-11-02  JWK  LOT-Y2K1  Y2K REVIEW - NO DATE FIELDS IN USE
001400*                              IN THIS PROGRAM, NO CHANGES NEEDED
001500*   2004-05-13  RDT  LOT-0096  EV VEHICLES ALLOWED IN CAR SLOTS
001600*   2016-06-30  HAM  LOT-0204  SLOT-CONTROL PASSED AS 3RD PARM
001700*   2019-09-05  HAM  LOT-0238  ADDED ENTRY/EXIT PARM TRACE - COULD
001800*                              NOT TELL HELPDESK WHICH VEH TYPE
001900*                              WAS BEING REJECTED W/O A SYSOUT
002000*   2026-08-10  CLN  LOT-0263  SUITABILITY TEST NOW USES VEHTYPE
002100*                              CATALOG 88-LEVELS INSTEAD OF "CR"/
002200*                              "BK"/"EV" LITERALS - KEEPS THE RULE
002300*                              IN ONE PLACE WITH CLCLCOST
002400******************************************************************
002500 PROGRAM-ID.  SLOTALOC.
002600 AUTHOR. R D TANNER.
002700 INSTALLATION. LOT CONTROL SYSTEMS GROUP.
002800 DATE-WRITTEN. 04/11/89.
002900 DATE-COMPILED. 04/11/89.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-FOUND-SW             PIC X(01) VALUE "N".
004600         88  WS-ROW-FOUND            VALUE "Y".
004700     05  FILLER                  PIC X(09) VALUE SPACES.
004800
004900 01  WS-TRACE-MSG.
005000     05  FILLER                  PIC X(20) VALUE
005100         "SLOTALOC - NO SLOT  ".
005200     05  WS-TRACE-VEH-TYPE       PIC X(02).
005300     05  FILLER                  PIC X(43) VALUE SPACES.
005400 01  WS-TRACE-MSG-FLAT REDEFINES WS-TRACE-MSG PIC X(65).
005500
005600 LINKAGE SECTION.
005700 01  SLOTALOC-PARMS.
005800     05  SLOTALOC-VEH-TYPE       PIC X(02).
005900     05  SLOTALOC-FOUND-SW       PIC X(01).
006000         88  SLOTALOC-SLOT-FOUND     VALUE "Y".
006100         88  SLOTALOC-NO-SLOT        VALUE "N".
006200     05  SLOTALOC-FOUND-SLOT     PIC 9(02).
006300     05  FILLER                  PIC X(10).
006400 01  SLOTALOC-PARMS-FLAT REDEFINES SLOTALOC-PARMS PIC X(15).
006500
006600     COPY SLOTTBL.
006700     COPY VEHTYPE.
006800
006900 01  RETURN-CD                      PIC 9(4) COMP.
007000
007100 PROCEDURE DIVISION USING SLOTALOC-PARMS, WS-SLOT-TABLE,
007200                           WS-SLOT-CONTROL, RETURN-CD.
007300     MOVE "N" TO SLOTALOC-FOUND-SW.
007400     MOVE ZERO TO SLOTALOC-FOUND-SLOT.
007500     PERFORM 0100-FIND-SLOT THRU 0100-EXIT.
007600     MOVE ZERO TO RETURN-CD.
007700     GOBACK.
007800
007900 0100-FIND-SLOT.
008000***  LOCATE THE VEHICLE CATALOG ROW FOR THE REQUESTED TYPE SO THE
008100***  SUITABILITY TEST BELOW CAN USE THE CATALOG 88-LEVELS RATHER
008200***  THAN HARD-CODED "CR"/"BK"/"EV" LITERALS
008300     SET VEHCAT-IDX TO 1.
008400     SEARCH WS-VEHCAT-ROW
008500         AT END
008600             SET SLOTALOC-NO-SLOT TO TRUE
008700             MOVE SLOTALOC-VEH-TYPE TO WS-TRACE-VEH-TYPE
008800             DISPLAY WS-TRACE-MSG-FLAT
008900             GO TO 0100-EXIT
009000         WHEN VEH-TYPE-CODE(VEHCAT-IDX) = SLOTALOC-VEH-TYPE
009100             CONTINUE
009200     END-SEARCH.
009300
009400***  LOCATE LOWEST-NUMBERED FREE SLOT SUITABLE FOR THE VEHICLE
009500     SET SLOT-IDX TO 1.
009600     SEARCH WS-SLOT-ROW
009700
009800         AT END
009900             SET SLOTALOC-NO-SLOT TO TRUE
010000             MOVE SLOTALOC-VEH-TYPE TO WS-TRACE-VEH-TYPE
010100             DISPLAY WS-TRACE-MSG-FLAT
010200
010300         WHEN SLOT-IS-FREE(SLOT-IDX)
010400              AND ( (CAR-SLOT(SLOT-IDX)
010500                       AND (VEH-TYPE-IS-CAR(VEHCAT-IDX)
010600                            OR VEH-TYPE-IS-EV(VEHCAT-IDX)))
010700               OR   (BIKE-SLOT(SLOT-IDX)
010800                       AND VEH-TYPE-IS-BIKE(VEHCAT-IDX))
010900               OR   (EV-SLOT(SLOT-IDX)
011000                       AND VEH-TYPE-IS-EV(VEHCAT-IDX)) )
011100             SET SLOTALOC-SLOT-FOUND TO TRUE
011200             MOVE SLOT-ID(SLOT-IDX) TO SLOTALOC-FOUND-SLOT
011300     END-SEARCH.
011400 0100-EXIT.
011500     EXIT.
